000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.    PU8EXE20.
000300 AUTHOR.        OSCAR SEI ITI TANIGUCHI.
000400 INSTALLATION.  EMTU - EMPRESA METROPOLITANA DE TRANSPORTES
000500                URBANOS - GERENCIA DE PROCESSAMENTO DE DADOS.
000600 DATE-WRITTEN.  14/03/89.
000700 DATE-COMPILED.
000800 SECURITY.      USO INTERNO - GERENCIA DE OPERACOES. COPIA NAO
000900                AUTORIZADA FORA DO DEPARTAMENTO.
001000*
001100*================================================================*
001200* CALCULO DE ITINERARIOS DA REDE DE TRANSPORTE COLETIVO.
001300*
001400* CARREGA AS TABELAS MESTRES DE PARADAS, TRECHOS, LINHAS E
001500* FREQUENCIAS, MONTA O GRAFO DE TRECHOS DE ONIBUS E PROCESSA O
001600* ARQUIVO DE CONSULTAS DE VIAGEM, EMITINDO PARA CADA CONSULTA O
001700* ITINERARIO PELAS TRES ESTRATEGIAS DA CASA (CAMINHO MAIS RAPIDO,
001800* LINHA DIRETA E A PE) E OS TOTAIS DE CONTROLE DO PROCESSAMENTO.
001900*================================================================*
002000* HISTORICO DE ALTERACOES
002100*================================================================*
002200* 14/03/89  O.S.T.  REQ.0147/89 - VERSAO INICIAL DO PROGRAMA.    REQ0147
002300*                    CARGA DE PARADAS E TRECHOS. MONTAGEM DO     REQ0147
002400*                    GRAFO DE TRECHOS DE ONIBUS (EXCLUI TRECHOS  REQ0147
002500*                    A PE DO GRAFO, CONFORME NORMA DA AREA).     REQ0147
002600* 02/08/89  O.S.T.  REQ.0201/89 - INCLUIDA A CARGA DE LINHAS E   REQ0201
002700*                    FREQUENCIAS. IMPLANTADO O CALCULO PELO      REQ0201
002800*                    CAMINHO MAIS RAPIDO (METODO DIJKSTRA), COM  REQ0201
002900*                    ESPERA DERIVADA DA TABELA DE FREQUENCIAS.   REQ0201
003000* 19/11/90  O.S.T.  REQ.0298/90 - INCLUIDAS AS OPCOES DE LINHA   REQ0298
003100*                    DIRETA (SEM BALDEACAO) E DE PERCURSO A PE.  REQ0298
003200* 05/04/91  C.R.M.  REQ.0335/91 - RELATORIO DE ITINERARIOS       REQ0335
003300*                    REFORMATADO: UM BLOCO POR CONSULTA COM AS   REQ0335
003400*                    TRES OPCOES EM SEQUENCIA.                  REQ0335
003500* 22/09/92  C.R.M.  REQ.0370/92 - INCLUIDOS OS TOTAIS DE CONTROLE REQ0370
003600*                    DE FIM DE PROCESSAMENTO (PARADAS, LINHAS E  REQ0370
003700*                    TRECHOS CARREGADOS; CONSULTAS LIDAS E       REQ0370
003800*                    REJEITADAS; ITINERARIOS POR ESTRATEGIA).    REQ0370
003900* 11/02/94  A.P.S.  REQ.0412/94 - REGISTRO INVALIDO NA CARGA DE  REQ0412
004000*                    PARADAS PASSA A SER CONTADO COMO ADVERTENCIA REQ0412
004100*                    E DESPREZADO, SEM ENCERRAR O PROCESSAMENTO. REQ0412
004200* 30/01/96  A.P.S.  REQ.0455/96 - VIZINHANCA A PE GRAVADA DE     REQ0455
004300*                    FORMA RECIPROCA NAS DUAS PARADAS DO TRECHO  REQ0455
004400*                    TIPO 2 (ANTES SO GRAVAVA NA PARADA ORIGEM). REQ0455
004500* 17/06/98  O.S.T.  REQ.0502/98 - LEVANTAMENTO BIMILENIO (Y2K):  REQ0502
004600*                    CAMPOS DE DATA DO SISTEMA OPERACIONAL       REQ0502
004700*                    CONFERIDOS. NENHUM CAMPO DE DATA DE NEGOCIO REQ0502
004800*                    COM 2 DIGITOS DE ANO NESTE PROGRAMA - SEM   REQ0502
004900*                    IMPACTO. REGISTRO MANTIDO PARA AUDITORIA.   REQ0502
005000* 09/03/99  O.S.T.  REQ.0502/98 - ENCERRAMENTO DO LEVANTAMENTO   REQ0502
005100*                    Y2K DESTE PROGRAMA. NENHUMA ALTERACAO DE    REQ0502
005200*                    CODIGO FOI NECESSARIA.                     REQ0502
005300* 14/08/01  C.R.M.  REQ.0588/01 - LINHA DIRETA: BALDEACAO        REQ0588
005400*                    DESQUALIFICADA QUANDO FALTA TRECHO ENTRE    REQ0588
005500*                    PARADAS CONSECUTIVAS DA LINHA, EM VEZ DE    REQ0588
005600*                    ENCERRAR O PROGRAMA (VIDE 008-01).          REQ0588
005700* 27/05/04  A.P.S.  REQ.0640/04 - ESTIMATIVA DE PERCURSO A PE    REQ0640
005800*                    POR COORDENADAS QUANDO NAO HA TRECHO TIPO 2 REQ0640
005900*                    CADASTRADO ENTRE AS DUAS PARADAS (VIDE      REQ0640
006000*                    009-02/009-03/009-04).                      REQ0640
006100* 11/10/07  C.R.M.  REQ.0703/07 - CAMINHO MAIS RAPIDO: QUANDO    REQ0703
006200*                    MAIS DE UMA LINHA SERVE O MESMO TRECHO NA   REQ0703
006300*                    BALDEACAO, PASSA A VENCER A DE MENOR ESPERA REQ0703
006400*                    (ANTES CONSIDERAVA SO A PRIMEIRA LINHA      REQ0703
006500*                    ENCONTRADA NA TABELA - VIDE 009-06).        REQ0703
006600*================================================================*
006700*
006800 ENVIRONMENT    DIVISION.
006900 CONFIGURATION  SECTION.
007000 SPECIAL-NAMES.
007100                C01 IS TOP-OF-FORM.
007200*
007300 INPUT-OUTPUT   SECTION.
007400 FILE-CONTROL.
007500*
007600*    SELECT PARADAS         ASSIGN TO UT-S-PARADAS
007700*               FILE STATUS IS FS-PARADAS.
007800*
007900     SELECT PARADAS         ASSIGN TO DISK
008000                            ORGANIZATION LINE SEQUENTIAL
008100                            ACCESS SEQUENTIAL
008200                            FILE STATUS FS-PARADAS.
008300*
008400*    SELECT TRECHOS         ASSIGN TO UT-S-TRECHOS
008500*               FILE STATUS IS FS-TRECHOS.
008600*
008700     SELECT TRECHOS         ASSIGN TO DISK
008800                            ORGANIZATION LINE SEQUENTIAL
008900                            ACCESS SEQUENTIAL
009000                            FILE STATUS FS-TRECHOS.
009100*
009200*    SELECT LINHAS          ASSIGN TO UT-S-LINHAS
009300*               FILE STATUS IS FS-LINHAS.
009400*
009500     SELECT LINHAS          ASSIGN TO DISK
009600                            ORGANIZATION LINE SEQUENTIAL
009700                            ACCESS SEQUENTIAL
009800                            FILE STATUS FS-LINHAS.
009900*
010000*    SELECT FREQS           ASSIGN TO UT-S-FREQS
010100*               FILE STATUS IS FS-FREQS.
010200*
010300     SELECT FREQS           ASSIGN TO DISK
010400                            ORGANIZATION LINE SEQUENTIAL
010500                            ACCESS SEQUENTIAL
010600                            FILE STATUS FS-FREQS.
010700*
010800*    SELECT CONSULTA        ASSIGN TO UT-S-CONSULTA
010900*               FILE STATUS IS FS-CONSULTA.
011000*
011100     SELECT CONSULTA        ASSIGN TO DISK
011200                            ORGANIZATION LINE SEQUENTIAL
011300                            ACCESS SEQUENTIAL
011400                            FILE STATUS FS-CONSULTA.
011500*
011600*    SELECT RELATO          ASSIGN TO UR-S-RELATO
011700*               FILE STATUS IS FS-RELATO.
011800*
011900     SELECT RELATO          ASSIGN TO DISK
012000                            ORGANIZATION LINE SEQUENTIAL
012100                            ACCESS SEQUENTIAL
012200                            FILE STATUS FS-RELATO.
012300*
012400 DATA           DIVISION.
012500 FILE           SECTION.
012600*
012700*  ARQUIVO MESTRE DE PARADAS DA REDE. LAYOUT FIXO DE 80 POSICOES
012800*  (ORIGINALMENTE RECEBIDO EM FORMATO DELIMITADO POR ";" DA AREA
012900*  DE CADASTRO; CONVERTIDO PARA POSICIONAL NA CARGA DESTE JOB -
013000*  VIDE REQ.0147/89).
013100*
013200 FD  PARADAS
013300     RECORD     CONTAINS    80 CHARACTERS
013400     RECORDING  MODE        IS F
013500     LABEL      RECORD      IS STANDARD
013600     DATA       RECORD      IS REG-PARADA
013700     VALUE OF FILE-ID IS "ARQUIVOS/PARADAS.TXT".
013800 01  REG-PARADA.
013900     05  PARA-CODIGO         PIC 9(04).
014000     05  PARA-ENDERECO       PIC X(40).
014100     05  PARA-LATITUDE       PIC S9(03)V9(06) SIGN LEADING
014200                             SEPARATE.
014300     05  PARA-LONGITUDE      PIC S9(03)V9(06) SIGN LEADING
014400                             SEPARATE.
014500     05  FILLER              PIC X(16).
014600*
014700*  ARQUIVO DE TRECHOS (LIGACOES ENTRE DUAS PARADAS). TIPO 1 =
014800*  TRECHO DE ONIBUS, TIPO 2 = TRECHO A PE.
014900*
015000 FD  TRECHOS
015100     RECORD     CONTAINS    80 CHARACTERS
015200     RECORDING  MODE        IS F
015300     LABEL      RECORD      IS STANDARD
015400     DATA       RECORD      IS REG-TRECHO
015500     VALUE OF FILE-ID IS "ARQUIVOS/TRECHOS.TXT".
015600 01  REG-TRECHO.
015700     05  TRE-DE              PIC 9(04).
015800     05  TRE-PARA            PIC 9(04).
015900     05  TRE-TEMPO           PIC 9(05).
016000     05  TRE-TIPO            PIC 9(01).
016100     05  FILLER              PIC X(66).
016200*
016300*  ARQUIVO DE LINHAS. SEQUENCIA ORDENADA DE PARADAS POR ONDE A
016400*  LINHA PASSA (ATE 50 PARADAS POR LINHA).
016500*
016600 FD  LINHAS
016700     RECORD     CONTAINS    230 CHARACTERS
016800     RECORDING  MODE        IS F
016900     LABEL      RECORD      IS STANDARD
017000     DATA       RECORD      IS REG-LINHA
017100     VALUE OF FILE-ID IS "ARQUIVOS/LINHAS.TXT".
017200 01  REG-LINHA.
017300     05  LINR-CODIGO         PIC X(06).
017400     05  LINR-NOME           PIC X(20).
017500     05  LINR-QTD-PARADAS    PIC 9(03).
017600     05  LINR-PARADA OCCURS 50 TIMES
017700                             PIC 9(04).
017800     05  FILLER              PIC X(01).
017900*
018000*  ARQUIVO DE FREQUENCIAS (HORARIOS DE SAIDA DE CADA LINHA, POR
018100*  DIA DA SEMANA - 1=SEGUNDA ... 6=SABADO, 7=DOMINGO/FERIADO).
018200*
018300 FD  FREQS
018400     RECORD     CONTAINS    80 CHARACTERS
018500     RECORDING  MODE        IS F
018600     LABEL      RECORD      IS STANDARD
018700     DATA       RECORD      IS REG-FREQ
018800     VALUE OF FILE-ID IS "ARQUIVOS/FREQUENCIAS.TXT".
018900 01  REG-FREQ.
019000     05  FRQR-LIN-CODIGO     PIC X(06).
019100     05  FRQR-DIA            PIC 9(01).
019200     05  FRQR-HORA.
019300         10  FRQR-HH         PIC 9(02).
019400         10  FRQR-MM         PIC 9(02).
019500     05  FILLER              PIC X(69).
019600*
019700*  ARQUIVO DE CONSULTAS DE VIAGEM A PROCESSAR NESTE JOB.
019800*
019900 FD  CONSULTA
020000     RECORD     CONTAINS    80 CHARACTERS
020100     RECORDING  MODE        IS F
020200     LABEL      RECORD      IS STANDARD
020300     DATA       RECORD      IS REG-CONSULTA
020400     VALUE OF FILE-ID IS "ARQUIVOS/CONSULTAS.TXT".
020500 01  REG-CONSULTA.
020600     05  CON-ORIGEM          PIC 9(04).
020700     05  CON-DESTINO         PIC 9(04).
020800     05  CON-DIA             PIC 9(01).
020900     05  CON-HORA.
021000         10  CON-HH          PIC 9(02).
021100         10  CON-MM          PIC 9(02).
021200     05  FILLER              PIC X(67).
021300*
021400*  RELATORIO DE ITINERARIOS (IMPRESSORA, 132 COLUNAS).
021500*
021600 FD  RELATO
021700     RECORD     CONTAINS    132 CHARACTERS
021800     RECORDING  MODE        IS F
021900     LABEL      RECORD      IS OMITTED
022000     DATA       RECORD      IS REG-RELATO
022100     VALUE OF FILE-ID IS "ARQUIVOS/RELATO-ITINERARIOS.TXT".
022200 01  REG-RELATO              PIC X(132).
022300*
022400 WORKING-STORAGE SECTION.
022500*
022600*  DATA E HORA DO SISTEMA, USADA NO CABECALHO DO RELATORIO.
022700*
022800 01  WS-DATA-HORARIO-SYS.
022900     05  WS-DATA-SYS.
023000         10  WS-ANO-SYS      PIC 9(04).
023100         10  WS-MES-SYS      PIC 9(02).
023200         10  WS-DIA-SYS      PIC 9(02).
023300     05  WS-HORARIO-SYS.
023400         10  WS-HOR-SYS      PIC 9(02).
023500         10  WS-MIN-SYS      PIC 9(02).
023600     05  FILLER              PIC X(09).
023700*
023800*  NOME DO MES POR EXTENSO PARA O CABECALHO (HABITO DA CASA).
023900*
024000 01  WS-MESES-LISTA.
024100     05  FILLER              PIC X(10) VALUE "JANEIRO".
024200     05  FILLER              PIC X(10) VALUE "FEVEREIRO".
024300     05  FILLER              PIC X(10) VALUE "MARCO".
024400     05  FILLER              PIC X(10) VALUE "ABRIL".
024500     05  FILLER              PIC X(10) VALUE "MAIO".
024600     05  FILLER              PIC X(10) VALUE "JUNHO".
024700     05  FILLER              PIC X(10) VALUE "JULHO".
024800     05  FILLER              PIC X(10) VALUE "AGOSTO".
024900     05  FILLER              PIC X(10) VALUE "SETEMBRO".
025000     05  FILLER              PIC X(10) VALUE "OUTUBRO".
025100     05  FILLER              PIC X(10) VALUE "NOVEMBRO".
025200     05  FILLER              PIC X(10) VALUE "DEZEMBRO".
025300 01  WS-TAB-MESES REDEFINES WS-MESES-LISTA.
025400     05  WS-MES-T            PIC X(10) OCCURS 12 TIMES.
025500*
025600*  AREA DE TRABALHO PARA CONVERSAO DE SEGUNDOS-DESDE-MEIA-NOITE
025700*  PARA HH:MM:SS E VICE-VERSA (ROTINAS 952/953).
025800*
025900 01  WS-HORA-HHMMSS-N        PIC 9(06).
026000 01  WS-HORA-HHMMSS-R REDEFINES WS-HORA-HHMMSS-N.
026100     05  WS-HHMMSS-HH        PIC 9(02).
026200     05  WS-HHMMSS-MM        PIC 9(02).
026300     05  WS-HHMMSS-SS        PIC 9(02).
026400*
026500 01  WS-HORA-HHMM-N          PIC 9(04).
026600 01  WS-HORA-HHMM-R REDEFINES WS-HORA-HHMM-N.
026700     05  WS-HHMM-HH          PIC 9(02).
026800     05  WS-HHMM-MM          PIC 9(02).
026900*
027000*  PARAMETROS DAS ROTINAS DE CONVERSAO HORA/SEGUNDOS (952/953).
027100*  TODO CALCULO DE HORARIO NA SECAO 007/008 E FEITO EM SEGUNDOS
027200*  DECORRIDOS DESDE 00:00:00, CONVERTIDO PARA HH:MM:SS SO NA
027300*  IMPRESSAO OU NA GRAVACAO EM TABELA DE APOIO (REQ.0298/90).
027400*
027500 77  WS-CONV-HH               PIC 9(02) VALUE ZERO.
027600 77  WS-CONV-MM               PIC 9(02) VALUE ZERO.
027700 77  WS-CONV-SS               PIC 9(02) VALUE ZERO.
027800 77  WS-CONV-SEG              PIC 9(05) COMP VALUE ZERO.
027900*
028000*  FILE STATUS
028100*
028200 77  FS-PARADAS              PIC X(02) VALUE SPACES.
028300 77  FS-TRECHOS              PIC X(02) VALUE SPACES.
028400 77  FS-LINHAS               PIC X(02) VALUE SPACES.
028500 77  FS-FREQS                PIC X(02) VALUE SPACES.
028600 77  FS-CONSULTA             PIC X(02) VALUE SPACES.
028700 77  FS-RELATO               PIC X(02) VALUE SPACES.
028800 77  FS-COD-STATUS           PIC X(02) VALUE SPACES.
028900 77  FS-ARQUIVO              PIC X(10) VALUE SPACES.
029000 77  FS-OPERACAO             PIC X(13) VALUE SPACES.
029100 77  FS-ABERTURA             PIC X(13) VALUE 'NA ABERTURA'.
029200 77  FS-LEITURA              PIC X(13) VALUE 'NA LEITURA'.
029300 77  FS-GRAVACAO             PIC X(13) VALUE 'NA GRAVACAO'.
029400 77  FS-FECHAMENTO           PIC X(13) VALUE 'NO FECHAMENTO'.
029500*
029600*  ACUMULADORES DE CONTROLE DO PROCESSAMENTO (REQ.0370/92).
029700*
029800 77  ACUM-LINHAS             PIC 9(02) COMP VALUE 60.
029900 77  ACUM-PAG                PIC 9(04) COMP VALUE ZERO.
030000 77  ACUM-QTD-PARADAS        PIC 9(04) COMP VALUE ZERO.
030100 77  ACUM-QTD-TRECHOS        PIC 9(05) COMP VALUE ZERO.
030200 77  ACUM-QTD-LINHAS         PIC 9(03) COMP VALUE ZERO.
030300 77  ACUM-QTD-FREQ           PIC 9(05) COMP VALUE ZERO.
030400 77  ACUM-ADVERT-PARADAS     PIC 9(04) COMP VALUE ZERO.
030500 77  ACUM-ADVERT-TRECHOS     PIC 9(04) COMP VALUE ZERO.
030600 77  ACUM-CONSULTAS-LIDAS    PIC 9(05) COMP VALUE ZERO.
030700 77  ACUM-CONSULTAS-REJEIT   PIC 9(05) COMP VALUE ZERO.
030800 77  ACUM-ITIN-MAIS-RAPIDO   PIC 9(05) COMP VALUE ZERO.
030900 77  ACUM-ITIN-LINHA-DIRETA  PIC 9(05) COMP VALUE ZERO.
031000 77  ACUM-ITIN-A-PE          PIC 9(05) COMP VALUE ZERO.
031100*
031200*  SUBSCRITOS E INDICADORES DE USO GERAL.
031300*
031400 77  WS-IX-P                 PIC 9(04) COMP VALUE ZERO.
031500 77  WS-IX-P2                PIC 9(04) COMP VALUE ZERO.
031600 77  WS-IX-T                 PIC 9(05) COMP VALUE ZERO.
031700 77  WS-IX-L                 PIC 9(03) COMP VALUE ZERO.
031800 77  WS-IX-F                 PIC 9(03) COMP VALUE ZERO.
031900 77  WS-IX-ATUAL             PIC 9(04) COMP VALUE ZERO.
032000 77  WS-IX-ORIGEM            PIC 9(04) COMP VALUE ZERO.
032100 77  WS-IX-DESTINO           PIC 9(04) COMP VALUE ZERO.
032200 77  WS-IX-VIZINHO           PIC 9(04) COMP VALUE ZERO.
032300 77  WS-CONT-DIJ             PIC 9(04) COMP VALUE ZERO.
032400 77  WS-POS-ORIGEM-LINHA     PIC 9(03) COMP VALUE ZERO.
032500 77  WS-POS-DESTINO-LINHA    PIC 9(03) COMP VALUE ZERO.
032600 77  WS-CODIGO-PROCURADO     PIC 9(04) VALUE ZERO.
032700 77  WS-ACHOU                PIC X(01) VALUE 'N'.
032800     88  WS-FOI-ACHADO                 VALUE 'S'.
032900 77  WS-SERVE-TRECHO         PIC X(01) VALUE 'N'.
033000     88  WS-LINHA-SERVE-TRECHO          VALUE 'S'.
033100 77  WS-MELHOR-DIST          PIC 9(06) COMP VALUE ZERO.
033200*
033300*  CAMPOS DE CONTROLE DE UMA CONSULTA EM PROCESSAMENTO (SECAO
033400*  008) E DA OPCAO CORRENTE SENDO IMPRESSA (SECAO 012).
033500*
033600 77  WS-CONSULTA-OK           PIC X(01) VALUE 'N'.
033700     88  WS-CONSULTA-VALIDA            VALUE 'S'.
033800 77  WS-CONSULTA-DIA          PIC 9(01) VALUE ZERO.
033900 77  WS-CONSULTA-HORA-SEG     PIC 9(05) COMP VALUE ZERO.
034000 77  WS-OPCAO-ATUAL           PIC 9(01) COMP VALUE ZERO.
034100 77  WS-DUR-MIN               PIC 9(03) COMP VALUE ZERO.
034200 77  WS-DUR-SEG               PIC 9(02) COMP VALUE ZERO.
034300 77  WS-REF-HORA-SEG          PIC 9(05) COMP VALUE ZERO.
034400 77  WS-POS-BUSCA             PIC 9(03) COMP VALUE ZERO.
034500 77  WS-DE-CANDIDATA          PIC 9(04) VALUE ZERO.
034600 77  WS-PARA-CANDIDATA        PIC 9(04) VALUE ZERO.
034700 77  WS-ITIN-INVALIDO         PIC X(01) VALUE 'N'.
034800     88  WS-ITINERARIO-INVALIDO        VALUE 'S'.
034900 77  WS-IX-ARESTA-V           PIC 9(04) COMP VALUE ZERO.
035000*
035100*  WS-MELHOR-DIST E REUTILIZADO COMO ACUMULADOR LOCAL PELA ROTINA
035200*  954-00. O RESULTADO DA EXTRACAO DE MINIMO DA RODADA CORRENTE DO
035300*  DIJKSTRA (009-03) E COPIADO PARA ESTE CAMPO PROPRIO ANTES DE
035400*  009-04 CHAMAR A BALDEACAO (QUE POR SUA VEZ CHAMA 954-00 E
035500*  RECICLA WS-MELHOR-DIST), PARA QUE O TESTE DE PARADA DO LACO
035600*  PRINCIPAL EM 009-00 NAO SEJA CONTAMINADO.
035700*
035800 77  WS-DIST-EXTRAIDA         PIC 9(06) COMP VALUE ZERO.
035900*
036000*
036100*  TABELA DE PARADAS EM MEMORIA (CHAVE = PARA-CODIGO).
036200*
036300 01  TAB-PARADA.
036400     05  TP-QTD               PIC 9(04) COMP VALUE ZERO.
036500     05  TP-ITEM OCCURS 500 TIMES
036600                              INDEXED BY IX-TP.
036700         10  TP-CODIGO        PIC 9(04).
036800         10  TP-ENDERECO      PIC X(40).
036900         10  TP-LATITUDE      PIC S9(03)V9(06).
037000         10  TP-LONGITUDE     PIC S9(03)V9(06).
037100         10  TP-QTD-LINHAS    PIC 9(02) COMP.
037200         10  TP-LINHA-SERV OCCURS 20 TIMES
037300                              PIC X(06).
037400         10  TP-QTD-VIZINHOS  PIC 9(02) COMP.
037500         10  TP-VIZINHO-A-PE OCCURS 10 TIMES
037600                              PIC 9(04).
037700         10  TP-QTD-ADJ       PIC 9(03) COMP.
037800         10  TP-ADJ-TRECHO OCCURS 30 TIMES
037900                              PIC 9(05) COMP.
038000         10  FILLER           PIC X(08).
038100     05  FILLER               PIC X(01).
038200*
038300*  TABELA DE TRECHOS EM MEMORIA (CHAVE LOGICA = DE-PARA; UM
038400*  TRECHO REPETIDO SUBSTITUI O ANTERIOR - VIDE 003-02).
038500*
038600 01  TAB-TRECHO.
038700     05  TT-QTD               PIC 9(05) COMP VALUE ZERO.
038800     05  TT-ITEM OCCURS 2000 TIMES
038900                              INDEXED BY IX-TT.
039000         10  TT-DE            PIC 9(04).
039100         10  TT-PARA          PIC 9(04).
039200         10  TT-TEMPO         PIC 9(05) COMP.
039300         10  TT-TIPO          PIC 9(01).
039400         10  FILLER           PIC X(04).
039500     05  FILLER               PIC X(01).
039600*
039700*  TABELA DE LINHAS EM MEMORIA, COM A SEQUENCIA DE PARADAS E A
039800*  LISTA DE FREQUENCIAS DE CADA LINHA.
039900*
040000 01  TAB-LINHA.
040100     05  TL-QTD               PIC 9(03) COMP VALUE ZERO.
040200     05  TL-ITEM OCCURS 150 TIMES
040300                              INDEXED BY IX-TL.
040400         10  TL-CODIGO        PIC X(06).
040500         10  TL-NOME          PIC X(20).
040600         10  TL-QTD-PARADAS   PIC 9(03) COMP.
040700         10  TL-PARADA OCCURS 50 TIMES
040800                              PIC 9(04).
040900         10  TL-QTD-FREQ      PIC 9(03) COMP.
041000         10  TL-FREQ OCCURS 90 TIMES
041100                              INDEXED BY IX-TLF.
041200             15  TLF-DIA      PIC 9(01).
041300             15  TLF-HORA     PIC 9(05) COMP.
041400         10  FILLER           PIC X(06).
041500     05  FILLER               PIC X(01).
041600*
041700*  TABELA DE APOIO AO CALCULO PELO CAMINHO MAIS RAPIDO (METODO
041800*  DIJKSTRA), PARALELA A TAB-PARADA PELO MESMO INDICE (IX-TP).
041900*  TD-HORA-CHEGADA GUARDA O RELOGIO ABSOLUTO (HHMMSS) DE CHEGADA
042000*  NAQUELA PARADA PELO MELHOR CAMINHO CONHECIDO ATE O MOMENTO;
042100*  999999 SIGNIFICA "PARADA AINDA NAO ALCANCADA".
042200*
042300 01  TAB-DIJKSTRA.
042400     05  TD-ITEM OCCURS 500 TIMES
042500                              INDEXED BY IX-TD.
042600         10  TD-HORA-CHEGADA  PIC 9(06) COMP.
042700         10  TD-VISITADO      PIC X(01).
042800             88  TD-FOI-VISITADO         VALUE 'S'.
042900         10  TD-PARADA-ANT    PIC 9(04) COMP.
043000         10  TD-LINHA-ANT     PIC X(06).
043100         10  TD-HORA-PARTIDA-ANT
043200                              PIC 9(06) COMP.
043300         10  FILLER           PIC X(04).
043400     05  FILLER               PIC X(01).
043500*
043600*  ITINERARIO CALCULADO PARA A ESTRATEGIA CORRENTE (UMA PERNA
043700*  POR TRECHO PERCORRIDO). REUTILIZADA A CADA CHAMADA DE 010.
043800*
043900 01  TAB-ITINERARIO.
044000     05  IT-QTD               PIC 9(03) COMP VALUE ZERO.
044100     05  IT-PERNA OCCURS 100 TIMES
044200                              INDEXED BY IX-IT.
044300         10  IT-LINHA         PIC X(06).
044400         10  IT-ORIGEM        PIC 9(04).
044500         10  IT-DESTINO       PIC 9(04).
044600         10  IT-PARTIDA       PIC 9(06) COMP.
044700         10  IT-CHEGADA       PIC 9(06) COMP.
044800         10  IT-DURACAO       PIC 9(06) COMP.
044900         10  FILLER           PIC X(04).
045000     05  FILLER               PIC X(01).
045100*
045200*  PILHA AUXILIAR PARA RECONSTRUCAO DO CAMINHO NO SENTIDO
045300*  INVERSO (DESTINO ATE ORIGEM) ANTES DE COPIAR PARA
045400*  TAB-ITINERARIO NA ORDEM CORRETA (VIDE 007-07).
045500*
045600 01  WS-PILHA-CAMINHO.
045700     05  WS-PILHA-QTD         PIC 9(03) COMP VALUE ZERO.
045800     05  WS-PILHA-ITEM OCCURS 100 TIMES
045900                              INDEXED BY IX-PI.
046000         10  WPI-LINHA        PIC X(06).
046100         10  WPI-ORIGEM       PIC 9(04).
046200         10  WPI-DESTINO      PIC 9(04).
046300         10  WPI-PARTIDA      PIC 9(06) COMP.
046400         10  WPI-CHEGADA      PIC 9(06) COMP.
046500         10  FILLER           PIC X(04).
046600     05  FILLER               PIC X(01).
046700*
046800*  CAMPOS DE TRABALHO DO CALCULO DE ESPERA/BALDEACAO (007/008).
046900*
047000 77  WS-HORA-ATUAL-SEG        PIC 9(06) COMP VALUE ZERO.
047100 77  WS-EDGE-TEMPO            PIC 9(05) COMP VALUE ZERO.
047200 77  WS-ESPERA                PIC 9(06) COMP VALUE ZERO.
047300 77  WS-PARTIDA-CALC          PIC 9(06) COMP VALUE ZERO.
047400 77  WS-CHEGADA-CALC          PIC 9(06) COMP VALUE ZERO.
047500 77  WS-LINHA-CANDIDATA       PIC X(06) VALUE SPACES.
047600 77  WS-MELHOR-ESPERA         PIC 9(06) COMP VALUE ZERO.
047700 77  WS-MELHOR-LINHA          PIC X(06) VALUE SPACES.
047800 77  WS-PROXIMA-PARTIDA-SEG   PIC 9(06) COMP VALUE ZERO.
047900 77  WS-ACHOU-PARTIDA         PIC X(01) VALUE 'N'.
048000     88  WS-TEM-PROXIMA-PARTIDA        VALUE 'S'.
048100 77  WS-TOTAL-ITINERARIO      PIC 9(06) COMP VALUE ZERO.
048200*
048300*  CAMPOS DE TRABALHO DA LINHA DIRETA (SECAO 008).
048400*
048500 77  WS-MELHOR-TOTAL-DIRETO   PIC 9(07) COMP VALUE 9999999.
048600 77  WS-IX-MELHOR-LINHA       PIC 9(03) COMP VALUE ZERO.
048700 77  WS-ACHOU-DIRETA          PIC X(01) VALUE 'N'.
048800     88  WS-TEM-LINHA-DIRETA           VALUE 'S'.
048900 77  WS-CANDIDATA-OK          PIC X(01) VALUE 'N'.
049000     88  WS-CANDIDATA-VALIDA           VALUE 'S'.
049100 77  WS-TOTAL-CANDIDATA       PIC 9(07) COMP VALUE ZERO.
049200 77  WS-RIDE-CANDIDATA        PIC 9(07) COMP VALUE ZERO.
049300*
049400*  CAMPOS DE TRABALHO DO CALCULO A PE (SECAO 009). RAIZ E
049500*  COSSENO SAO CALCULADOS POR ROTINA PROPRIA (SEM FUNCAO
049600*  INTRINSECA), NO PADRAO USADO PELOS PROGRAMAS MAIS ANTIGOS DA
049700*  CASA QUE PRECEDEM O COMPILADOR COM SUPORTE A FUNCTION SQRT.
049800*
049900 77  WS-DELTA-LAT             PIC S9(03)V9(06) VALUE ZERO.
050000 77  WS-DELTA-LON             PIC S9(03)V9(06) VALUE ZERO.
050100 77  WS-LAT-RADIANOS          PIC S9(03)V9(09) VALUE ZERO.
050200 77  WS-COSSENO-LAT           PIC S9(01)V9(09) VALUE ZERO.
050300 77  WS-DELTA-LON-AJUST       PIC S9(03)V9(09) VALUE ZERO.
050400 77  WS-RADICANDO             PIC S9(07)V9(06) VALUE ZERO.
050500 77  WS-RAIZ                  PIC S9(07)V9(06) VALUE ZERO.
050600 77  WS-DISTANCIA-METROS      PIC S9(07)V9(03) VALUE ZERO.
050700 77  WS-CONT-NEWTON           PIC 9(02) COMP VALUE ZERO.
050800 77  WS-APROX-ANTERIOR        PIC S9(07)V9(06) VALUE ZERO.
050900 77  WS-TERMO-TAYLOR          PIC S9(03)V9(09) VALUE ZERO.
051000 77  WS-CONT-TAYLOR           PIC 9(02) COMP VALUE ZERO.
051100 77  WS-ACHOU-TRECHO-A-PE     PIC X(01) VALUE 'N'.
051200     88  WS-TEM-TRECHO-A-PE            VALUE 'S'.
051300*
051400*
051500*  CABECALHO DE PAGINA (PADRAO DA CASA - IMPRESSO A CADA QUEBRA
051600*  DE PAGINA, CONTROLADA POR ACUM-LIN-PAGINA).
051700*
051800 01  CAB001.
051900     05  FILLER              PIC X(38) VALUE
052000         "EMTU - REDE DE TRANSPORTE COLETIVO".
052100     05  FILLER              PIC X(18) VALUE SPACES.
052200     05  CAB001-HOR          PIC 9(02).
052300     05  FILLER              PIC X     VALUE ':'.
052400     05  CAB001-MIN          PIC 9(02).
052500     05  FILLER              PIC X(59) VALUE SPACES.
052600*
052700 01  CAB002.
052800     05  FILLER              PIC X(20) VALUE
052900         "PROGRAMA = PU8EXE20".
053000     05  FILLER              PIC X(38) VALUE SPACES.
053100     05  CAB002-DIA          PIC 9(02)/.
053200     05  CAB002-MES          PIC 9(02)/.
053300     05  CAB002-ANO          PIC 9(04).
053400     05  FILLER              PIC X(06) VALUE SPACES.
053500     05  FILLER              PIC X(06) VALUE "PAG.: ".
053600     05  CAB002-PAG          PIC Z.ZZ9.
053700     05  FILLER              PIC X(45) VALUE SPACES.
053800*
053900 01  CAB003.
054000     05  FILLER              PIC X(38) VALUE
054100         "RELATORIO DE ITINERARIOS - PU8EXE20".
054200     05  FILLER              PIC X(94) VALUE SPACES.
054300*
054400 01  CAB004.
054500     05  FILLER              PIC X(80) VALUE ALL '='.
054600     05  FILLER              PIC X(52) VALUE SPACES.
054700*
054800*  LINHAS DO BLOCO DE CONSULTA (LEIAUTE FIXADO PELO REQUISITO
054900*  ORIGINAL DE 89 - VIDE REQ.0147/89 - MANTIDO EM INGLES POR SER
055000*  O FORMATO DE SAIDA JA HOMOLOGADO PELA AREA USUARIA).
055100*
055200 01  CAB010-CONSULTA.
055300     05  FILLER              PIC X(06) VALUE "QUERY ".
055400     05  CAB010-SEQ          PIC 9(04).
055500     05  FILLER              PIC X(09) VALUE ": ORIGIN ".
055600     05  CAB010-ORIGEM       PIC 9(04).
055700     05  FILLER              PIC X(08) VALUE " -> DEST".
055800     05  FILLER              PIC X(01) VALUE SPACES.
055900     05  CAB010-DESTINO      PIC 9(04).
056000     05  FILLER              PIC X(06) VALUE "  DAY ".
056100     05  CAB010-DIA          PIC 9(01).
056200     05  FILLER              PIC X(07) VALUE "  TIME ".
056300     05  CAB010-HH           PIC 9(02).
056400     05  FILLER              PIC X(01) VALUE ':'.
056500     05  CAB010-MM           PIC 9(02).
056600     05  FILLER              PIC X(74) VALUE SPACES.
056700*
056800 01  CAB010-REJEITADA.
056900     05  FILLER              PIC X(38) VALUE
057000         "*** QUERY REJECTED - UNKNOWN STOP ***".
057100     05  FILLER              PIC X(94) VALUE SPACES.
057200*
057300 01  CAB011-OPCAO1.
057400     05  FILLER              PIC X(27) VALUE
057500         ">>> OPTION 1: SHORTEST PATH".
057600     05  FILLER              PIC X(105) VALUE SPACES.
057700*
057800 01  CAB012-OPCAO2.
057900     05  FILLER              PIC X(25) VALUE
058000         ">>> OPTION 2: DIRECT LINE".
058100     05  FILLER              PIC X(107) VALUE SPACES.
058200*
058300 01  CAB013-OPCAO3.
058400     05  FILLER              PIC X(21) VALUE
058500         ">>> OPTION 3: WALKING".
058600     05  FILLER              PIC X(111) VALUE SPACES.
058700*
058800 01  DET010-PERNA.
058900     05  FILLER              PIC X(02) VALUE SPACES.
059000     05  DET010-LINHA        PIC X(06).
059100     05  FILLER              PIC X(02) VALUE SPACES.
059200     05  DET010-ORIGEM       PIC 9(04).
059300     05  FILLER              PIC X(04) VALUE " -> ".
059400     05  DET010-DESTINO      PIC 9(04).
059500     05  FILLER              PIC X(10) VALUE "   DEPART ".
059600     05  DET010-DEP-HH       PIC 9(02).
059700     05  FILLER              PIC X(01) VALUE ':'.
059800     05  DET010-DEP-MM       PIC 9(02).
059900     05  FILLER              PIC X(01) VALUE ':'.
060000     05  DET010-DEP-SS       PIC 9(02).
060100     05  FILLER              PIC X(09) VALUE "  ARRIVE ".
060200     05  DET010-CHE-HH       PIC 9(02).
060300     05  FILLER              PIC X(01) VALUE ':'.
060400     05  DET010-CHE-MM       PIC 9(02).
060500     05  FILLER              PIC X(01) VALUE ':'.
060600     05  DET010-CHE-SS       PIC 9(02).
060700     05  FILLER              PIC X(06) VALUE "  DUR ".
060800     05  DET010-MIN          PIC ZZ9.
060900     05  FILLER              PIC X(03) VALUE " M ".
061000     05  DET010-SEG          PIC 99.
061100     05  FILLER              PIC X(02) VALUE " S".
061200     05  FILLER              PIC X(56) VALUE SPACES.
061300*
061400 01  DET011-INDISPONIVEL.
061500     05  FILLER              PIC X(02) VALUE SPACES.
061600     05  FILLER              PIC X(23) VALUE
061700         "NO ITINERARY AVAILABLE".
061800     05  FILLER              PIC X(107) VALUE SPACES.
061900*
062000 01  TOT010-TOTAL-ITIN.
062100     05  FILLER              PIC X(25) VALUE
062200         "  TOTAL ESTIMATED TIME: ".
062300     05  TOT010-MIN          PIC ZZ9.
062400     05  FILLER              PIC X(03) VALUE " M ".
062500     05  TOT010-SEG          PIC 99.
062600     05  FILLER              PIC X(02) VALUE " S".
062700     05  FILLER              PIC X(100) VALUE SPACES.
062800*
062900*  BLOCO DE TOTAIS DE CONTROLE DE FIM DE PROCESSAMENTO
063000*  (REQ.0370/92).
063100*
063200 01  TOT020-TITULO.
063300     05  FILLER              PIC X(11) VALUE "RUN TOTALS".
063400     05  FILLER              PIC X(121) VALUE SPACES.
063500*
063600 01  TOT021-PARADAS.
063700     05  FILLER              PIC X(20) VALUE
063800         "STOPS LOADED......: ".
063900     05  TOT021-QTD          PIC ZZZ9.
064000     05  FILLER              PIC X(15) VALUE
064100         "   WARNINGS: ".
064200     05  TOT021-ADV          PIC ZZZ9.
064300     05  FILLER              PIC X(90) VALUE SPACES.
064400*
064500 01  TOT022-TRECHOS.
064600     05  FILLER              PIC X(21) VALUE
064700         "SEGMENTS LOADED....: ".
064800     05  TOT022-QTD          PIC ZZZZ9.
064900     05  FILLER              PIC X(14) VALUE
065000         "  WARNINGS: ".
065100     05  TOT022-ADV          PIC ZZZ9.
065200     05  FILLER              PIC X(89) VALUE SPACES.
065300*
065400 01  TOT023-LINHAS.
065500     05  FILLER              PIC X(21) VALUE
065600         "LINES LOADED.......: ".
065700     05  TOT023-QTD          PIC ZZ9.
065800     05  FILLER              PIC X(22) VALUE
065900         "  FREQUENCIES LOADED: ".
066000     05  TOT023-FRQ          PIC ZZZZ9.
066100     05  FILLER              PIC X(81) VALUE SPACES.
066200*
066300 01  TOT024-CONSULTAS.
066400     05  FILLER              PIC X(21) VALUE
066500         "QUERIES READ.......: ".
066600     05  TOT024-QTD          PIC ZZZZ9.
066700     05  FILLER              PIC X(20) VALUE
066800         "  QUERIES REJECTED: ".
066900     05  TOT024-REJ          PIC ZZZZ9.
067000     05  FILLER              PIC X(84) VALUE SPACES.
067100*
067200 01  TOT025-ITINERARIOS.
067300     05  FILLER              PIC X(29) VALUE
067400         "ITINERARIES - SHORTEST PATH: ".
067500     05  TOT025-RAPIDO       PIC ZZZZ9.
067600     05  FILLER              PIC X(20) VALUE
067700         "  DIRECT LINE: ".
067800     05  TOT025-DIRETO       PIC ZZZZ9.
067900     05  FILLER              PIC X(14) VALUE
068000         "  WALKING: ".
068100     05  TOT025-A-PE         PIC ZZZZ9.
068200     05  FILLER              PIC X(80) VALUE SPACES.
068300*
068400 PROCEDURE      DIVISION.
068500*
068600*================================================================*
068700 000-00-INICIO               SECTION.
068800*================================================================*
068900     PERFORM 001-00-ABRIR-ARQUIVOS.
069000     PERFORM 002-00-OBTER-DATA-HORA.
069100     PERFORM 003-00-CARREGAR-PARADAS.
069200     PERFORM 004-00-CARREGAR-TRECHOS.
069300     PERFORM 005-00-CARREGAR-LINHAS.
069400     PERFORM 005-05-CARREGAR-FREQUENCIAS.
069500     PERFORM 006-00-MONTAR-GRAFO.
069600     PERFORM 007-00-IMPRIMIR-CABECALHO-PAGINA.
069700     PERFORM 008-00-PROCESSAR-CONSULTAS.
069800     PERFORM 013-00-IMPRIMIR-TOTAIS.
069900     PERFORM 014-00-FECHAR-ARQUIVOS.
070000     STOP RUN.
070100 
070200 000-00-FIM.                 EXIT.
070300 
070400*================================================================*
070500 001-00-ABRIR-ARQUIVOS       SECTION.
070600*================================================================*
070700     MOVE FS-ABERTURA        TO FS-OPERACAO.
070800     OPEN INPUT  PARADAS
070900                 TRECHOS
071000                 LINHAS
071100                 FREQS
071200                 CONSULTA
071300          OUTPUT RELATO.
071400     PERFORM 001-01-TESTAR-FS.
071500 
071600 001-00-FIM.                 EXIT.
071700 
071800*================================================================*
071900 001-01-TESTAR-FS            SECTION.
072000*================================================================*
072100     PERFORM 001-02-FS-PARADAS.
072200     PERFORM 001-03-FS-TRECHOS.
072300     PERFORM 001-04-FS-LINHAS.
072400     PERFORM 001-05-FS-FREQS.
072500     PERFORM 001-06-FS-CONSULTA.
072600     PERFORM 001-07-FS-RELATO.
072700 
072800 001-01-FIM.                 EXIT.
072900 
073000*================================================================*
073100 001-02-FS-PARADAS           SECTION.
073200*================================================================*
073300     MOVE 'PARADAS'          TO FS-ARQUIVO.
073400     MOVE FS-PARADAS         TO FS-COD-STATUS.
073500 
073600     IF FS-PARADAS NOT EQUAL '00' AND '10'
073700         PERFORM 900-00-ERRO.
073800 
073900 001-02-FIM.                 EXIT.
074000 
074100*================================================================*
074200 001-03-FS-TRECHOS           SECTION.
074300*================================================================*
074400     MOVE 'TRECHOS'          TO FS-ARQUIVO.
074500     MOVE FS-TRECHOS         TO FS-COD-STATUS.
074600 
074700     IF FS-TRECHOS NOT EQUAL '00' AND '10'
074800         PERFORM 900-00-ERRO.
074900 
075000 001-03-FIM.                 EXIT.
075100 
075200*================================================================*
075300 001-04-FS-LINHAS            SECTION.
075400*================================================================*
075500     MOVE 'LINHAS'           TO FS-ARQUIVO.
075600     MOVE FS-LINHAS          TO FS-COD-STATUS.
075700 
075800     IF FS-LINHAS NOT EQUAL '00' AND '10'
075900         PERFORM 900-00-ERRO.
076000 
076100 001-04-FIM.                 EXIT.
076200 
076300*================================================================*
076400 001-05-FS-FREQS             SECTION.
076500*================================================================*
076600     MOVE 'FREQS'            TO FS-ARQUIVO.
076700     MOVE FS-FREQS           TO FS-COD-STATUS.
076800 
076900     IF FS-FREQS NOT EQUAL '00' AND '10'
077000         PERFORM 900-00-ERRO.
077100 
077200 001-05-FIM.                 EXIT.
077300 
077400*================================================================*
077500 001-06-FS-CONSULTA          SECTION.
077600*================================================================*
077700     MOVE 'CONSULTA'         TO FS-ARQUIVO.
077800     MOVE FS-CONSULTA        TO FS-COD-STATUS.
077900 
078000     IF FS-CONSULTA NOT EQUAL '00' AND '10'
078100         PERFORM 900-00-ERRO.
078200 
078300 001-06-FIM.                 EXIT.
078400 
078500*================================================================*
078600 001-07-FS-RELATO            SECTION.
078700*================================================================*
078800     MOVE 'RELATO'           TO FS-ARQUIVO.
078900     MOVE FS-RELATO          TO FS-COD-STATUS.
079000 
079100     IF FS-RELATO NOT EQUAL '00' AND '10'
079200         PERFORM 900-00-ERRO.
079300 
079400 001-07-FIM.                 EXIT.
079500 
079600*================================================================*
079700 002-00-OBTER-DATA-HORA      SECTION.
079800*================================================================*
079900     MOVE FUNCTION CURRENT-DATE TO WS-DATA-HORARIO-SYS.
080000     MOVE WS-ANO-SYS          TO CAB002-ANO.
080100     MOVE WS-MES-SYS          TO CAB002-MES.
080200     MOVE WS-DIA-SYS          TO CAB002-DIA.
080300     MOVE WS-HOR-SYS          TO CAB001-HOR.
080400     MOVE WS-MIN-SYS          TO CAB001-MIN.
080500 
080600 002-00-FIM.                 EXIT.
080700 
080800*================================================================*
080900 003-00-CARREGAR-PARADAS     SECTION.
081000*================================================================*
081100     PERFORM 003-01-LER-PARADA.
081200     PERFORM 003-02-TRATAR-PARADA
081300         UNTIL FS-PARADAS EQUAL '10'.
081400 
081500     DISPLAY 'PARADAS CARREGADAS.....: ' TP-QTD.
081600     DISPLAY 'PARADAS DESPREZADAS....: ' ACUM-ADVERT-PARADAS.
081700 
081800 003-00-FIM.                 EXIT.
081900 
082000*================================================================*
082100 003-01-LER-PARADA           SECTION.
082200*================================================================*
082300     MOVE FS-LEITURA          TO FS-OPERACAO.
082400     READ PARADAS.
082500 
082600     IF FS-PARADAS NOT EQUAL '10'
082700         PERFORM 001-02-FS-PARADAS.
082800 
082900 003-01-FIM.                 EXIT.
083000 
083100*================================================================*
083200 003-02-TRATAR-PARADA        SECTION.
083300*================================================================*
083400*    REGISTRO EM BRANCO E IGNORADO. CODIGO NAO NUMERICO OU ZERO
083500*    E CONSIDERADO INVALIDO E DESPREZADO SEM ENCERRAR O JOB
083600*    (REQ.0412/94).
083700*
083800     IF REG-PARADA NOT EQUAL SPACES
083900         IF PARA-CODIGO NOT NUMERIC
084000             ADD 1            TO ACUM-ADVERT-PARADAS
084100         ELSE IF PARA-CODIGO EQUAL ZERO
084200             ADD 1            TO ACUM-ADVERT-PARADAS
084300         ELSE
084400             PERFORM 003-03-ARMAZENAR-PARADA.
084500 
084600     PERFORM 003-01-LER-PARADA.
084700 
084800 003-02-FIM.                 EXIT.
084900 
085000*================================================================*
085100 003-03-ARMAZENAR-PARADA     SECTION.
085200*================================================================*
085300     ADD 1                    TO TP-QTD.
085400     SET IX-TP TO TP-QTD.
085500 
085600     MOVE PARA-CODIGO         TO TP-CODIGO (IX-TP).
085700     MOVE PARA-ENDERECO       TO TP-ENDERECO (IX-TP).
085800     MOVE PARA-LATITUDE       TO TP-LATITUDE (IX-TP).
085900     MOVE PARA-LONGITUDE      TO TP-LONGITUDE (IX-TP).
086000     MOVE ZERO                TO TP-QTD-LINHAS (IX-TP)
086100                                 TP-QTD-VIZINHOS (IX-TP)
086200                                 TP-QTD-ADJ (IX-TP).
086300 
086400 003-03-FIM.                 EXIT.
086500 
086600*================================================================*
086700 004-00-CARREGAR-TRECHOS     SECTION.
086800*================================================================*
086900*    A CARGA DE TRECHOS EXIGE A TABELA DE PARADAS JA CARREGADA;
087000*    SE ESTIVER VAZIA, A CARGA E ABORTADA COM TABELA DE TRECHOS
087100*    VAZIA (NORMA ORIGINAL DO REQ.0147/89).
087200*
087300     IF TP-QTD EQUAL ZERO
087400         DISPLAY '* TABELA DE PARADAS VAZIA - CARGA DE TRECHOS '
087500                 'NAO EXECUTADA *'
087600     ELSE
087700         PERFORM 004-01-LER-TRECHO
087800         PERFORM 004-02-TRATAR-TRECHO
087900             UNTIL FS-TRECHOS EQUAL '10'.
088000 
088100     DISPLAY 'TRECHOS CARREGADOS.....: ' TT-QTD.
088200     DISPLAY 'TRECHOS DESPREZADOS....: ' ACUM-ADVERT-TRECHOS.
088300 
088400 004-00-FIM.                 EXIT.
088500 
088600*================================================================*
088700 004-01-LER-TRECHO           SECTION.
088800*================================================================*
088900     MOVE FS-LEITURA          TO FS-OPERACAO.
089000     READ TRECHOS.
089100 
089200     IF FS-TRECHOS NOT EQUAL '10'
089300         PERFORM 001-03-FS-TRECHOS.
089400 
089500 004-01-FIM.                 EXIT.
089600 
089700*================================================================*
089800 004-02-TRATAR-TRECHO        SECTION.
089900*================================================================*
090000     IF REG-TRECHO NOT EQUAL SPACES
090100         IF TRE-DE NOT NUMERIC OR TRE-PARA NOT NUMERIC
090200                 OR TRE-TEMPO NOT NUMERIC OR TRE-TIPO NOT NUMERIC
090300             ADD 1            TO ACUM-ADVERT-TRECHOS
090400         ELSE
090500             PERFORM 004-03-VALIDAR-PARADAS-TRECHO.
090600 
090700     PERFORM 004-01-LER-TRECHO.
090800 
090900 004-02-FIM.                 EXIT.
091000 
091100*================================================================*
091200 004-03-VALIDAR-PARADAS-TRECHO SECTION.
091300*================================================================*
091400     MOVE TRE-DE              TO WS-CODIGO-PROCURADO.
091500     PERFORM 950-00-PROCURAR-PARADA.
091600 
091700     IF WS-FOI-ACHADO
091800         MOVE TRE-PARA        TO WS-CODIGO-PROCURADO
091900         PERFORM 950-00-PROCURAR-PARADA.
092000 
092100     IF WS-FOI-ACHADO
092200         PERFORM 004-04-ARMAZENAR-TRECHO
092300     ELSE
092400         ADD 1                TO ACUM-ADVERT-TRECHOS.
092500 
092600 004-03-FIM.                 EXIT.
092700 
092800*================================================================*
092900 004-04-ARMAZENAR-TRECHO     SECTION.
093000*================================================================*
093100*    UM TRECHO DE-PARA JA CADASTRADO E SUBSTITUIDO PELO MAIS
093200*    RECENTE (A CHAVE LOGICA E DE-PARA, SEM DISTINCAO DE TIPO).
093300*
093400     MOVE 'N'                 TO WS-ACHOU.
093500     SET IX-TT TO 1.
093600 
093700     PERFORM 004-04-1-PROCURAR-TRECHO
093800         VARYING IX-TT FROM 1 BY 1
093900         UNTIL IX-TT > TT-QTD OR WS-FOI-ACHADO.
094000 
094100     IF NOT WS-FOI-ACHADO
094200         ADD 1                TO TT-QTD
094300         SET IX-TT TO TT-QTD.
094400 
094500     MOVE TRE-DE               TO TT-DE (IX-TT).
094600     MOVE TRE-PARA             TO TT-PARA (IX-TT).
094700     MOVE TRE-TEMPO            TO TT-TEMPO (IX-TT).
094800     MOVE TRE-TIPO             TO TT-TIPO (IX-TT).
094900 
095000     IF TRE-TIPO EQUAL 2
095100         PERFORM 004-05-REGISTRAR-VIZINHO-A-PE.
095200 
095300 004-04-FIM.                 EXIT.
095400 
095500*================================================================*
095600 004-04-1-PROCURAR-TRECHO    SECTION.
095700*================================================================*
095800     IF TT-DE (IX-TT) EQUAL TRE-DE AND TT-PARA (IX-TT) EQUAL
095900             TRE-PARA
096000         MOVE 'S'              TO WS-ACHOU.
096100 
096200 004-04-1-FIM.                EXIT.
096300 
096400*================================================================*
096500 004-05-REGISTRAR-VIZINHO-A-PE SECTION.
096600*================================================================*
096700*    TRECHO TIPO 2 (A PE) GERA VIZINHANCA RECIPROCA NAS DUAS
096800*    PARADAS DO TRECHO (REQ.0455/96).
096900*
097000     MOVE TRE-DE               TO WS-CODIGO-PROCURADO.
097100     PERFORM 950-00-PROCURAR-PARADA.
097200     MOVE WS-IX-P              TO WS-IX-P2.
097300 
097400     MOVE TRE-PARA             TO WS-CODIGO-PROCURADO.
097500     PERFORM 950-00-PROCURAR-PARADA.
097600 
097700     IF TP-QTD-VIZINHOS (WS-IX-P2) LESS 10
097800         ADD 1                 TO TP-QTD-VIZINHOS (WS-IX-P2)
097900         MOVE TRE-PARA         TO TP-VIZINHO-A-PE
098000                                  (WS-IX-P2 TP-QTD-VIZINHOS
098100                                  (WS-IX-P2)).
098200 
098300     IF TP-QTD-VIZINHOS (WS-IX-P) LESS 10
098400         ADD 1                 TO TP-QTD-VIZINHOS (WS-IX-P)
098500         MOVE TRE-DE           TO TP-VIZINHO-A-PE
098600                                  (WS-IX-P TP-QTD-VIZINHOS
098700                                  (WS-IX-P)).
098800 
098900 004-05-FIM.                  EXIT.
099000 
099100*================================================================*
099200 005-00-CARREGAR-LINHAS      SECTION.
099300*================================================================*
099400     PERFORM 005-01-LER-LINHA.
099500     PERFORM 005-02-TRATAR-LINHA
099600         UNTIL FS-LINHAS EQUAL '10'.
099700 
099800     DISPLAY 'LINHAS CARREGADAS......: ' TL-QTD.
099900 
100000 005-00-FIM.                 EXIT.
100100 
100200*================================================================*
100300 005-01-LER-LINHA            SECTION.
100400*================================================================*
100500     MOVE FS-LEITURA          TO FS-OPERACAO.
100600     READ LINHAS.
100700 
100800     IF FS-LINHAS NOT EQUAL '10'
100900         PERFORM 001-04-FS-LINHAS.
101000 
101100 005-01-FIM.                 EXIT.
101200 
101300*================================================================*
101400 005-02-TRATAR-LINHA         SECTION.
101500*================================================================*
101600     IF REG-LINHA NOT EQUAL SPACES
101700         IF LINR-CODIGO NOT EQUAL SPACES
101800             PERFORM 005-03-ARMAZENAR-LINHA.
101900 
102000     PERFORM 005-01-LER-LINHA.
102100 
102200 005-02-FIM.                 EXIT.
102300 
102400*================================================================*
102500 005-03-ARMAZENAR-LINHA      SECTION.
102600*================================================================*
102700*    A LISTA DE PARADAS DA LINHA E ANEXADA NA MESMA PASSADA;
102800*    CODIGO DE PARADA NAO CADASTRADA E DESCARTADO DA SEQUENCIA
102900*    SEM INVALIDAR A LINHA (REQ.0201/89).
103000*
103100     ADD 1                    TO TL-QTD.
103200     SET IX-TL TO TL-QTD.
103300 
103400     MOVE LINR-CODIGO         TO TL-CODIGO (IX-TL).
103500     MOVE LINR-NOME           TO TL-NOME (IX-TL).
103600     MOVE ZERO                TO TL-QTD-PARADAS (IX-TL)
103700                                 TL-QTD-FREQ (IX-TL).
103800 
103900     PERFORM 005-04-ANEXAR-PARADA-LINHA
104000         VARYING WS-IX-L FROM 1 BY 1
104100         UNTIL WS-IX-L > LINR-QTD-PARADAS.
104200 
104300 005-03-FIM.                 EXIT.
104400 
104500*================================================================*
104600 005-04-ANEXAR-PARADA-LINHA  SECTION.
104700*================================================================*
104800     MOVE LINR-PARADA (WS-IX-L) TO WS-CODIGO-PROCURADO.
104900     PERFORM 950-00-PROCURAR-PARADA.
105000 
105100     IF WS-FOI-ACHADO
105200         ADD 1                TO TL-QTD-PARADAS (IX-TL)
105300         MOVE LINR-PARADA (WS-IX-L)
105400                              TO TL-PARADA (IX-TL
105500                                 TL-QTD-PARADAS (IX-TL))
105600         IF TP-QTD-LINHAS (WS-IX-P) LESS 20
105700             ADD 1            TO TP-QTD-LINHAS (WS-IX-P)
105800             MOVE TL-CODIGO (IX-TL)
105900                              TO TP-LINHA-SERV
106000                                 (WS-IX-P TP-QTD-LINHAS
106100                                 (WS-IX-P)).
106200 
106300 005-04-FIM.                 EXIT.
106400 
106500*================================================================*
106600 005-05-CARREGAR-FREQUENCIAS SECTION.
106700*================================================================*
106800     PERFORM 005-06-LER-FREQ.
106900     PERFORM 005-07-TRATAR-FREQ
107000         UNTIL FS-FREQS EQUAL '10'.
107100 
107200     DISPLAY 'FREQUENCIAS CARREGADAS.: ' ACUM-QTD-FREQ.
107300 
107400 005-05-FIM.                 EXIT.
107500 
107600*================================================================*
107700 005-06-LER-FREQ             SECTION.
107800*================================================================*
107900     MOVE FS-LEITURA          TO FS-OPERACAO.
108000     READ FREQS.
108100 
108200     IF FS-FREQS NOT EQUAL '10'
108300         PERFORM 001-05-FS-FREQS.
108400 
108500 005-06-FIM.                 EXIT.
108600 
108700*================================================================*
108800 005-07-TRATAR-FREQ          SECTION.
108900*================================================================*
109000     IF REG-FREQ NOT EQUAL SPACES
109100         PERFORM 005-08-PROCURAR-LINHA-FREQ
109200             VARYING IX-TL FROM 1 BY 1
109300             UNTIL IX-TL > TL-QTD OR WS-FOI-ACHADO
109400         IF WS-FOI-ACHADO
109500             PERFORM 005-09-ANEXAR-FREQUENCIA.
109600 
109700     PERFORM 005-06-LER-FREQ.
109800 
109900 005-07-FIM.                 EXIT.
110000 
110100*================================================================*
110200 005-08-PROCURAR-LINHA-FREQ  SECTION.
110300*================================================================*
110400     MOVE 'N'                 TO WS-ACHOU.
110500 
110600     IF TL-CODIGO (IX-TL) EQUAL FRQR-LIN-CODIGO
110700         MOVE 'S'             TO WS-ACHOU.
110800 
110900 005-08-FIM.                 EXIT.
111000 
111100*================================================================*
111200 005-09-ANEXAR-FREQUENCIA    SECTION.
111300*================================================================*
111400*    O INDICE DEIXADO PELO PERFORM VARYING JA APONTA PARA A
111500*    LINHA ENCONTRADA (IX-TL RECUADO EM 1 NO GATILHO DA SAIDA).
111600*
111700     SET IX-TL DOWN BY 1.
111800 
111900     IF TL-QTD-FREQ (IX-TL) LESS 90
112000         ADD 1                TO TL-QTD-FREQ (IX-TL)
112100         ADD 1                TO ACUM-QTD-FREQ
112200         MOVE FRQR-DIA        TO TLF-DIA (IX-TL
112300                                 TL-QTD-FREQ (IX-TL))
112400         MOVE FRQR-HH         TO WS-CONV-HH
112500         MOVE FRQR-MM         TO WS-CONV-MM
112600         MOVE ZERO            TO WS-CONV-SS
112700         PERFORM 952-00-HORA-PARA-SEGUNDOS
112800         MOVE WS-CONV-SEG     TO TLF-HORA (IX-TL
112900                                 TL-QTD-FREQ (IX-TL)).
113000 
113100 005-09-FIM.                 EXIT.
113200 
113300*================================================================*
113400 006-00-MONTAR-GRAFO         SECTION.
113500*================================================================*
113600*    MONTA A LISTA DE ADJACENCIA DE CADA PARADA A PARTIR DOS
113700*    TRECHOS DE ONIBUS (TIPO 1) CUJA ORIGEM EXISTA NA TABELA DE
113800*    PARADAS. TRECHOS A PE (TIPO 2) NAO ENTRAM NO GRAFO DE
113900*    ONIBUS - SAO USADOS SOMENTE PELA OPCAO 3 (REQ.0298/90).
114000*
114100     PERFORM 006-01-ANEXAR-ADJACENCIA
114200         VARYING IX-TT FROM 1 BY 1
114300         UNTIL IX-TT > TT-QTD.
114400 
114500 006-00-FIM.                 EXIT.
114600 
114700*================================================================*
114800 006-01-ANEXAR-ADJACENCIA    SECTION.
114900*================================================================*
115000     IF TT-TIPO (IX-TT) EQUAL 1
115100         MOVE TT-DE (IX-TT)   TO WS-CODIGO-PROCURADO
115200         PERFORM 950-00-PROCURAR-PARADA
115300         IF WS-FOI-ACHADO
115400             IF TP-QTD-ADJ (WS-IX-P) LESS 30
115500                 ADD 1        TO TP-QTD-ADJ (WS-IX-P)
115600                 MOVE IX-TT   TO TP-ADJ-TRECHO (WS-IX-P
115700                                 TP-QTD-ADJ (WS-IX-P)).
115800 
115900 006-01-FIM.                 EXIT.
116000 
116100*================================================================*
116200 007-00-IMPRIMIR-CABECALHO-PAGINA SECTION.
116300*================================================================*
116400     MOVE FS-GRAVACAO         TO FS-OPERACAO.
116500     ADD 1                    TO ACUM-PAG.
116600     MOVE ACUM-PAG            TO CAB002-PAG.
116700 
116800     WRITE REG-RELATO         FROM CAB001 AFTER PAGE.
116900     PERFORM 001-07-FS-RELATO.
117000 
117100     WRITE REG-RELATO         FROM CAB002 AFTER 1.
117200     PERFORM 001-07-FS-RELATO.
117300 
117400     WRITE REG-RELATO         FROM CAB003 AFTER 2.
117500     PERFORM 001-07-FS-RELATO.
117600 
117700     WRITE REG-RELATO         FROM CAB004 AFTER 1.
117800     PERFORM 001-07-FS-RELATO.
117900 
118000     MOVE SPACES              TO REG-RELATO.
118100     WRITE REG-RELATO         AFTER 1.
118200     PERFORM 001-07-FS-RELATO.
118300 
118400     MOVE 6                   TO ACUM-LINHAS.
118500 
118600 007-00-FIM.                 EXIT.
118700 
118800*================================================================*
118900 008-00-PROCESSAR-CONSULTAS  SECTION.
119000*================================================================*
119100     PERFORM 008-01-LER-CONSULTA.
119200     PERFORM 008-02-TRATAR-CONSULTA
119300         UNTIL FS-CONSULTA EQUAL '10'.
119400 
119500 008-00-FIM.                 EXIT.
119600 
119700*================================================================*
119800 008-01-LER-CONSULTA         SECTION.
119900*================================================================*
120000     MOVE FS-LEITURA          TO FS-OPERACAO.
120100     READ CONSULTA.
120200 
120300     IF FS-CONSULTA NOT EQUAL '10'
120400         PERFORM 001-06-FS-CONSULTA.
120500 
120600 008-01-FIM.                 EXIT.
120700 
120800*================================================================*
120900 008-02-TRATAR-CONSULTA      SECTION.
121000*================================================================*
121100     IF REG-CONSULTA NOT EQUAL SPACES
121200         ADD 1                TO ACUM-CONSULTAS-LIDAS
121300         PERFORM 008-03-VALIDAR-CONSULTA
121400         IF WS-CONSULTA-VALIDA
121500             PERFORM 008-04-EXECUTAR-CONSULTA
121600         ELSE
121700             ADD 1            TO ACUM-CONSULTAS-REJEIT
121800             PERFORM 012-02-IMPRIMIR-REJEITADA.
121900 
122000     PERFORM 008-01-LER-CONSULTA.
122100 
122200 008-02-FIM.                 EXIT.
122300 
122400*================================================================*
122500 008-03-VALIDAR-CONSULTA     SECTION.
122600*================================================================*
122700     MOVE 'N'                 TO WS-CONSULTA-OK.
122800 
122900     MOVE CON-ORIGEM          TO WS-CODIGO-PROCURADO.
123000     PERFORM 950-00-PROCURAR-PARADA.
123100 
123200     IF WS-FOI-ACHADO
123300         MOVE WS-IX-P         TO WS-IX-ORIGEM
123400         MOVE CON-DESTINO     TO WS-CODIGO-PROCURADO
123500         PERFORM 950-00-PROCURAR-PARADA
123600         IF WS-FOI-ACHADO
123700             MOVE WS-IX-P     TO WS-IX-DESTINO
123800             MOVE 'S'         TO WS-CONSULTA-OK.
123900 
124000 008-03-FIM.                 EXIT.
124100 
124200*================================================================*
124300 008-04-EXECUTAR-CONSULTA    SECTION.
124400*================================================================*
124500     MOVE CON-DIA             TO WS-CONSULTA-DIA.
124600     MOVE CON-HH              TO WS-CONV-HH.
124700     MOVE CON-MM              TO WS-CONV-MM.
124800     MOVE ZERO                TO WS-CONV-SS.
124900     PERFORM 952-00-HORA-PARA-SEGUNDOS.
125000     MOVE WS-CONV-SEG         TO WS-CONSULTA-HORA-SEG.
125100 
125200     PERFORM 012-01-IMPRIMIR-CAB-CONSULTA.
125300 
125400     MOVE 1                   TO WS-OPCAO-ATUAL.
125500     PERFORM 009-00-CALCULAR-MAIS-RAPIDO.
125600     PERFORM 012-03-IMPRIMIR-BLOCO-OPCAO.
125700 
125800     MOVE 2                   TO WS-OPCAO-ATUAL.
125900     PERFORM 010-00-CALCULAR-LINHA-DIRETA.
126000     PERFORM 012-03-IMPRIMIR-BLOCO-OPCAO.
126100 
126200     MOVE 3                   TO WS-OPCAO-ATUAL.
126300     PERFORM 011-00-CALCULAR-A-PE.
126400     PERFORM 012-03-IMPRIMIR-BLOCO-OPCAO.
126500 
126600 008-04-FIM.                 EXIT.
126700 
126800*================================================================*
126900 009-00-CALCULAR-MAIS-RAPIDO SECTION.
127000*================================================================*
127100*    OPCAO 1 - CAMINHO DE MENOR TEMPO TOTAL (ESPERA + PERCURSO)
127200*    NO GRAFO DE TRECHOS DE ONIBUS (TT-TIPO 1), PELO METODO DE
127300*    DIJKSTRA. TD-HORA-CHEGADA FAZ AS VEZES DA "DISTANCIA" DO
127400*    METODO CLASSICO, MEDIDA EM SEGUNDOS DESDE 00:00:00 (REQ.
127500*    0298/91). CADA VEZ QUE O CAMINHO EMBARCA EM LINHA DIFERENTE
127600*    DA QUE TROUXE O PASSAGEIRO ATE A PARADA, E SOMADA A ESPERA
127700*    ATE A PROXIMA SAIDA DAQUELA LINHA; SE HOUVER MAIS DE UMA
127800*    LINHA SERVINDO O MESMO TRECHO, VENCE A DE MENOR ESPERA
127900*    (REQ.0703/07).
128000*
128100     PERFORM 009-01-INICIALIZAR-DIJKSTRA.
128200 
128300     MOVE WS-CONSULTA-HORA-SEG TO TD-HORA-CHEGADA (WS-IX-ORIGEM).
128400     MOVE ZERO                TO WS-DIST-EXTRAIDA.
128500 
128600     PERFORM 009-02-PROCESSAR-DIJKSTRA
128700         UNTIL TD-FOI-VISITADO (WS-IX-DESTINO)
128800             OR WS-DIST-EXTRAIDA EQUAL 999999.
128900 
129000     MOVE ZERO                TO IT-QTD.
129100     IF TD-HORA-CHEGADA (WS-IX-DESTINO) NOT EQUAL 999999
129200         PERFORM 009-07-RECONSTRUIR-CAMINHO.
129300 
129400 009-00-FIM.                 EXIT.
129500 
129600*================================================================*
129700 009-01-INICIALIZAR-DIJKSTRA SECTION.
129800*================================================================*
129900     PERFORM 009-01-1-ZERAR-NO
130000         VARYING IX-TD FROM 1 BY 1
130100         UNTIL IX-TD > TP-QTD.
130200 
130300 009-01-FIM.                 EXIT.
130400 
130500*================================================================*
130600 009-01-1-ZERAR-NO           SECTION.
130700*================================================================*
130800     MOVE 999999               TO TD-HORA-CHEGADA (IX-TD).
130900     MOVE 'N'                  TO TD-VISITADO (IX-TD).
131000     MOVE ZERO                 TO TD-PARADA-ANT (IX-TD).
131100     MOVE SPACES               TO TD-LINHA-ANT (IX-TD).
131200     MOVE ZERO                 TO TD-HORA-PARTIDA-ANT (IX-TD).
131300 
131400 009-01-1-FIM.                EXIT.
131500 
131600*================================================================*
131700 009-02-PROCESSAR-DIJKSTRA   SECTION.
131800*================================================================*
131900*    UMA RODADA DO METODO: EXTRAI A PARADA NAO VISITADA DE MENOR
132000*    TD-HORA-CHEGADA E RELAXA AS ARESTAS QUE PARTEM DELA.
132100*
132200     PERFORM 009-03-EXTRAIR-MINIMO.
132300     MOVE WS-MELHOR-DIST       TO WS-DIST-EXTRAIDA.
132400 
132500     IF WS-DIST-EXTRAIDA NOT EQUAL 999999
132600         SET IX-TD TO WS-IX-ATUAL
132700         MOVE 'S'              TO TD-VISITADO (IX-TD)
132800         PERFORM 009-04-RELAXAR-ADJACENTES.
132900 
133000 009-02-FIM.                 EXIT.
133100 
133200*================================================================*
133300 009-03-EXTRAIR-MINIMO       SECTION.
133400*================================================================*
133500     MOVE 999999                TO WS-MELHOR-DIST.
133600     MOVE ZERO                 TO WS-IX-ATUAL.
133700 
133800     PERFORM 009-03-1-AVALIAR-CANDIDATO
133900         VARYING IX-TD FROM 1 BY 1
134000         UNTIL IX-TD > TP-QTD.
134100 
134200 009-03-FIM.                 EXIT.
134300 
134400*================================================================*
134500 009-03-1-AVALIAR-CANDIDATO  SECTION.
134600*================================================================*
134700     IF NOT TD-FOI-VISITADO (IX-TD)
134800         IF TD-HORA-CHEGADA (IX-TD) LESS WS-MELHOR-DIST
134900             MOVE TD-HORA-CHEGADA (IX-TD)
135000                               TO WS-MELHOR-DIST
135100             SET WS-IX-ATUAL   TO IX-TD.
135200 
135300 009-03-1-FIM.                EXIT.
135400 
135500*================================================================*
135600 009-04-RELAXAR-ADJACENTES   SECTION.
135700*================================================================*
135800     PERFORM 009-05-RELAXAR-UMA-ARESTA
135900         VARYING WS-IX-VIZINHO FROM 1 BY 1
136000         UNTIL WS-IX-VIZINHO > TP-QTD-ADJ (IX-TD).
136100 
136200 009-04-FIM.                 EXIT.
136300 
136400*================================================================*
136500 009-05-RELAXAR-UMA-ARESTA   SECTION.
136600*================================================================*
136700     MOVE TP-ADJ-TRECHO (IX-TD WS-IX-VIZINHO) TO WS-IX-T.
136800     SET IX-TT TO WS-IX-T.
136900     MOVE TT-PARA (IX-TT)     TO WS-CODIGO-PROCURADO.
137000     PERFORM 950-00-PROCURAR-PARADA.
137100 
137200     IF WS-FOI-ACHADO
137300         MOVE WS-IX-P          TO WS-IX-ARESTA-V
137400         PERFORM 009-06-ESCOLHER-LINHA-ARESTA
137500         IF WS-TEM-PROXIMA-PARTIDA
137600             COMPUTE WS-CHEGADA-CALC =
137700                     TD-HORA-CHEGADA (IX-TD) + WS-MELHOR-ESPERA
137800                                              + TT-TEMPO (IX-TT)
137900             IF WS-CHEGADA-CALC NOT GREATER 86399
138000                 IF WS-CHEGADA-CALC LESS
138100                         TD-HORA-CHEGADA (WS-IX-ARESTA-V)
138200                     MOVE WS-CHEGADA-CALC
138300                               TO TD-HORA-CHEGADA (WS-IX-ARESTA-V)
138400                     MOVE IX-TD
138500                               TO TD-PARADA-ANT (WS-IX-ARESTA-V)
138600                     MOVE WS-LINHA-CANDIDATA
138700                               TO TD-LINHA-ANT (WS-IX-ARESTA-V)
138800                     COMPUTE TD-HORA-PARTIDA-ANT (WS-IX-ARESTA-V) =
138900                             TD-HORA-CHEGADA (IX-TD)
139000                                              + WS-MELHOR-ESPERA.
139100 
139200 009-05-FIM.                 EXIT.
139300 
139400*================================================================*
139500 009-06-ESCOLHER-LINHA-ARESTA SECTION.
139600*================================================================*
139700*    ENTRE AS LINHAS QUE SERVEM O TRECHO DE IX-TD PARA
139800*    WS-IX-ARESTA-V, ESCOLHE A DE MENOR ESPERA. SE ALGUMA DELAS
139900*    FOR A MESMA QUE TROUXE O PASSAGEIRO ATE IX-TD, A BALDEACAO
140000*    NAQUELA NAO CUSTA ESPERA (REQ.0703/07).
140100*
140200     MOVE 'N'                  TO WS-ACHOU-PARTIDA.
140300     MOVE 999999                TO WS-MELHOR-ESPERA.
140400 
140500     PERFORM 009-06-1-AVALIAR-LINHA-ARESTA
140600         VARYING IX-TL FROM 1 BY 1
140700         UNTIL IX-TL > TL-QTD.
140800 
140900 009-06-FIM.                 EXIT.
141000 
141100*================================================================*
141200 009-06-1-AVALIAR-LINHA-ARESTA SECTION.
141300*================================================================*
141400     PERFORM 009-06-2-TEM-ARESTA-NA-LINHA.
141500 
141600     IF WS-LINHA-SERVE-TRECHO
141700         IF TL-CODIGO (IX-TL) EQUAL TD-LINHA-ANT (IX-TD)
141800             MOVE ZERO         TO WS-ESPERA
141900             MOVE 'S'          TO WS-ACHOU-PARTIDA
142000             IF WS-ESPERA LESS WS-MELHOR-ESPERA
142100                 MOVE WS-ESPERA
142200                               TO WS-MELHOR-ESPERA
142300                 MOVE TL-CODIGO (IX-TL)
142400                               TO WS-LINHA-CANDIDATA
142500         ELSE
142600             MOVE TD-HORA-CHEGADA (IX-TD) TO WS-REF-HORA-SEG
142700             PERFORM 954-00-PROXIMA-PARTIDA
142800             IF WS-TEM-PROXIMA-PARTIDA
142900                 COMPUTE WS-ESPERA = WS-PROXIMA-PARTIDA-SEG
143000                                   - WS-REF-HORA-SEG
143100                 MOVE 'S'      TO WS-ACHOU-PARTIDA
143200                 IF WS-ESPERA LESS WS-MELHOR-ESPERA
143300                     MOVE WS-ESPERA
143400                               TO WS-MELHOR-ESPERA
143500                     MOVE TL-CODIGO (IX-TL)
143600                               TO WS-LINHA-CANDIDATA.
143700 
143800 009-06-1-FIM.                EXIT.
143900 
144000*================================================================*
144100 009-06-2-TEM-ARESTA-NA-LINHA SECTION.
144200*================================================================*
144300     MOVE 'N'                  TO WS-SERVE-TRECHO.
144400 
144500     PERFORM 009-06-3-COMPARAR-POSICAO
144600         VARYING WS-IX-L FROM 1 BY 1
144700         UNTIL WS-IX-L >= TL-QTD-PARADAS (IX-TL)
144800             OR WS-LINHA-SERVE-TRECHO.
144900 
145000 009-06-2-FIM.                EXIT.
145100 
145200*================================================================*
145300 009-06-3-COMPARAR-POSICAO   SECTION.
145400*================================================================*
145500     IF TL-PARADA (IX-TL WS-IX-L) EQUAL TP-CODIGO (IX-TD)
145600         IF TL-PARADA (IX-TL WS-IX-L + 1)
145700                 EQUAL TP-CODIGO (WS-IX-ARESTA-V)
145800             MOVE 'S'          TO WS-SERVE-TRECHO.
145900 
146000 009-06-3-FIM.                EXIT.
146100 
146200*================================================================*
146300 009-07-RECONSTRUIR-CAMINHO  SECTION.
146400*================================================================*
146500*    A PARTIR DE TD-PARADA-ANT, EMPILHA AS PERNAS DO DESTINO ATE
146600*    A ORIGEM E DEPOIS AS DESEMPILHA NA ORDEM CORRETA PARA
146700*    TAB-ITINERARIO (VIDE 009-08/009-09).
146800*
146900     MOVE ZERO                 TO WS-PILHA-QTD.
147000     MOVE WS-IX-DESTINO        TO WS-IX-ATUAL.
147100 
147200     PERFORM 009-08-EMPILHAR-PERNA
147300         UNTIL WS-IX-ATUAL EQUAL WS-IX-ORIGEM.
147400 
147500     PERFORM 009-09-DESEMPILHAR-PERNA
147600         VARYING IX-PI FROM WS-PILHA-QTD BY -1
147700         UNTIL IX-PI < 1.
147800 
147900 009-07-FIM.                 EXIT.
148000 
148100*================================================================*
148200 009-08-EMPILHAR-PERNA       SECTION.
148300*================================================================*
148400     ADD 1                     TO WS-PILHA-QTD.
148500     SET IX-PI TO WS-PILHA-QTD.
148600 
148700     MOVE TD-LINHA-ANT (WS-IX-ATUAL) TO WPI-LINHA (IX-PI).
148800     MOVE TD-PARADA-ANT (WS-IX-ATUAL) TO WS-IX-P2.
148900     MOVE TP-CODIGO (WS-IX-P2) TO WPI-ORIGEM (IX-PI).
149000     MOVE TP-CODIGO (WS-IX-ATUAL) TO WPI-DESTINO (IX-PI).
149100     MOVE TD-HORA-PARTIDA-ANT (WS-IX-ATUAL) TO WPI-PARTIDA (IX-PI).
149200     MOVE TD-HORA-CHEGADA (WS-IX-ATUAL) TO WPI-CHEGADA (IX-PI).
149300 
149400     MOVE WS-IX-P2             TO WS-IX-ATUAL.
149500 
149600 009-08-FIM.                 EXIT.
149700 
149800*================================================================*
149900 009-09-DESEMPILHAR-PERNA    SECTION.
150000*================================================================*
150100     ADD 1                     TO IT-QTD.
150200     SET IX-IT TO IT-QTD.
150300 
150400     MOVE WPI-LINHA (IX-PI)    TO IT-LINHA (IX-IT).
150500     MOVE WPI-ORIGEM (IX-PI)   TO IT-ORIGEM (IX-IT).
150600     MOVE WPI-DESTINO (IX-PI)  TO IT-DESTINO (IX-IT).
150700     MOVE WPI-PARTIDA (IX-PI)  TO IT-PARTIDA (IX-IT).
150800     MOVE WPI-CHEGADA (IX-PI)  TO IT-CHEGADA (IX-IT).
150900     COMPUTE IT-DURACAO (IX-IT) =
151000             IT-CHEGADA (IX-IT) - IT-PARTIDA (IX-IT).
151100 
151200 009-09-FIM.                 EXIT.
151300 
151400*================================================================*
151500 010-00-CALCULAR-LINHA-DIRETA SECTION.
151600*================================================================*
151700*    OPCAO 2 - LINHA UNICA QUE PASSE PELA ORIGEM E, MAIS ADIANTE
151800*    NA MESMA SEQUENCIA, PELO DESTINO (SEM BALDEACAO). VENCE A
151900*    CANDIDATA DE MENOR TEMPO TOTAL (ESPERA + PERCURSO). SE
152000*    ALGUM TRECHO ENTRE PARADAS CONSECUTIVAS DA LINHA NAO
152100*    ESTIVER CADASTRADO, A CANDIDATA E DESQUALIFICADA (SEM
152200*    IMPEDIR AS DEMAIS - REQ.0588/01).
152300*
152400     MOVE ZERO                TO IT-QTD.
152500     MOVE 9999999              TO WS-MELHOR-TOTAL-DIRETO.
152600     MOVE ZERO                 TO WS-IX-MELHOR-LINHA.
152700     MOVE 'N'                  TO WS-ACHOU-DIRETA.
152800 
152900     PERFORM 010-01-AVALIAR-LINHA
153000         VARYING IX-TL FROM 1 BY 1
153100         UNTIL IX-TL > TL-QTD.
153200 
153300     IF WS-TEM-LINHA-DIRETA
153400         PERFORM 010-05-MONTAR-ITINERARIO-DIRETO.
153500 
153600 010-00-FIM.                 EXIT.
153700 
153800*================================================================*
153900 010-01-AVALIAR-LINHA        SECTION.
154000*================================================================*
154100     PERFORM 010-02-LOCALIZAR-POSICOES.
154200 
154300     IF WS-CANDIDATA-VALIDA
154400         PERFORM 010-03-CALCULAR-TOTAL-CANDIDATA
154500         IF WS-CANDIDATA-VALIDA
154600             IF WS-TOTAL-CANDIDATA LESS WS-MELHOR-TOTAL-DIRETO
154700                 MOVE WS-TOTAL-CANDIDATA
154800                              TO WS-MELHOR-TOTAL-DIRETO
154900                 MOVE IX-TL   TO WS-IX-MELHOR-LINHA
155000                 MOVE 'S'     TO WS-ACHOU-DIRETA.
155100 
155200 010-01-FIM.                 EXIT.
155300 
155400*================================================================*
155500 010-02-LOCALIZAR-POSICOES   SECTION.
155600*================================================================*
155700*    POSICAO DA ORIGEM E DO DESTINO NA SEQUENCIA DE PARADAS DA
155800*    LINHA IX-TL (ZERO = NAO ENCONTRADA).
155900*
156000     MOVE 'N'                  TO WS-CANDIDATA-OK.
156100     MOVE ZERO                 TO WS-POS-ORIGEM-LINHA
156200                                  WS-POS-DESTINO-LINHA.
156300 
156400     PERFORM 010-02-1-PROCURAR-ORIGEM
156500         VARYING WS-IX-L FROM 1 BY 1
156600         UNTIL WS-IX-L > TL-QTD-PARADAS (IX-TL)
156700             OR WS-POS-ORIGEM-LINHA NOT EQUAL ZERO.
156800 
156900     IF WS-POS-ORIGEM-LINHA NOT EQUAL ZERO
157000         ADD 1 WS-POS-ORIGEM-LINHA GIVING WS-POS-BUSCA
157100         PERFORM 010-02-2-PROCURAR-DESTINO
157200             VARYING WS-IX-L FROM WS-POS-BUSCA BY 1
157300             UNTIL WS-IX-L > TL-QTD-PARADAS (IX-TL)
157400                 OR WS-POS-DESTINO-LINHA NOT EQUAL ZERO
157500         IF WS-POS-DESTINO-LINHA NOT EQUAL ZERO
157600             MOVE 'S'          TO WS-CANDIDATA-OK.
157700 
157800 010-02-FIM.                 EXIT.
157900 
158000*================================================================*
158100 010-02-1-PROCURAR-ORIGEM    SECTION.
158200*================================================================*
158300     IF TL-PARADA (IX-TL WS-IX-L) EQUAL CON-ORIGEM
158400         MOVE WS-IX-L          TO WS-POS-ORIGEM-LINHA.
158500 
158600 010-02-1-FIM.                EXIT.
158700 
158800*================================================================*
158900 010-02-2-PROCURAR-DESTINO   SECTION.
159000*================================================================*
159100     IF TL-PARADA (IX-TL WS-IX-L) EQUAL CON-DESTINO
159200         MOVE WS-IX-L          TO WS-POS-DESTINO-LINHA.
159300 
159400 010-02-2-FIM.                EXIT.
159500 
159600*================================================================*
159700 010-03-CALCULAR-TOTAL-CANDIDATA SECTION.
159800*================================================================*
159900     MOVE WS-CONSULTA-HORA-SEG TO WS-REF-HORA-SEG.
160000     PERFORM 954-00-PROXIMA-PARTIDA.
160100 
160200     IF WS-TEM-PROXIMA-PARTIDA
160300         COMPUTE WS-ESPERA = WS-PROXIMA-PARTIDA-SEG
160400                           - WS-REF-HORA-SEG
160500         MOVE ZERO              TO WS-RIDE-CANDIDATA
160600         MOVE 'S'               TO WS-CANDIDATA-OK
160700         PERFORM 010-04-SOMAR-TRECHO-CANDIDATA
160800             VARYING WS-IX-L FROM WS-POS-ORIGEM-LINHA BY 1
160900             UNTIL WS-IX-L NOT LESS WS-POS-DESTINO-LINHA
161000         IF WS-CANDIDATA-VALIDA
161100             COMPUTE WS-TOTAL-CANDIDATA =
161200                     WS-ESPERA + WS-RIDE-CANDIDATA
161300     ELSE
161400         MOVE 'N'               TO WS-CANDIDATA-OK.
161500 
161600 010-03-FIM.                 EXIT.
161700 
161800*================================================================*
161900 010-04-SOMAR-TRECHO-CANDIDATA SECTION.
162000*================================================================*
162100     IF WS-CANDIDATA-VALIDA
162200         MOVE TL-PARADA (IX-TL WS-IX-L)
162300                               TO WS-DE-CANDIDATA
162400         MOVE TL-PARADA (IX-TL WS-IX-L + 1)
162500                               TO WS-PARA-CANDIDATA
162600         MOVE 'N'              TO WS-ACHOU
162700         PERFORM 010-04-1-PROCURAR-TRECHO-CAND
162800             VARYING IX-TT FROM 1 BY 1
162900             UNTIL IX-TT > TT-QTD OR WS-FOI-ACHADO
163000         IF WS-FOI-ACHADO
163100             SET IX-TT DOWN BY 1
163200             ADD TT-TEMPO (IX-TT) TO WS-RIDE-CANDIDATA
163300         ELSE
163400             MOVE 'N'          TO WS-CANDIDATA-OK.
163500 
163600 010-04-FIM.                 EXIT.
163700 
163800*================================================================*
163900 010-04-1-PROCURAR-TRECHO-CAND SECTION.
164000*================================================================*
164100     IF TT-DE (IX-TT) EQUAL WS-DE-CANDIDATA AND
164200             TT-PARA (IX-TT) EQUAL WS-PARA-CANDIDATA
164300         MOVE 'S'              TO WS-ACHOU.
164400 
164500 010-04-1-FIM.                EXIT.
164600 
164700*================================================================*
164800 010-05-MONTAR-ITINERARIO-DIRETO SECTION.
164900*================================================================*
165000     SET IX-TL TO WS-IX-MELHOR-LINHA.
165100     PERFORM 010-02-LOCALIZAR-POSICOES.
165200 
165300     MOVE WS-CONSULTA-HORA-SEG TO WS-REF-HORA-SEG.
165400     PERFORM 954-00-PROXIMA-PARTIDA.
165500     MOVE WS-PROXIMA-PARTIDA-SEG TO WS-HORA-ATUAL-SEG.
165600 
165700     MOVE ZERO                 TO IT-QTD.
165800     MOVE 'N'                  TO WS-ITIN-INVALIDO.
165900 
166000     PERFORM 010-06-MONTAR-PERNA-DIRETA
166100         VARYING WS-IX-L FROM WS-POS-ORIGEM-LINHA BY 1
166200         UNTIL WS-IX-L NOT LESS WS-POS-DESTINO-LINHA
166300             OR WS-ITINERARIO-INVALIDO.
166400 
166500 010-05-FIM.                 EXIT.
166600 
166700*================================================================*
166800 010-06-MONTAR-PERNA-DIRETA  SECTION.
166900*================================================================*
167000     MOVE TL-PARADA (IX-TL WS-IX-L)
167100                               TO WS-DE-CANDIDATA.
167200     MOVE TL-PARADA (IX-TL WS-IX-L + 1)
167300                               TO WS-PARA-CANDIDATA.
167400     MOVE 'N'                  TO WS-ACHOU.
167500     PERFORM 010-04-1-PROCURAR-TRECHO-CAND
167600         VARYING IX-TT FROM 1 BY 1
167700         UNTIL IX-TT > TT-QTD OR WS-FOI-ACHADO.
167800 
167900     IF WS-FOI-ACHADO
168000         SET IX-TT DOWN BY 1
168100         ADD 1                 TO IT-QTD
168200         SET IX-IT TO IT-QTD
168300         MOVE TL-CODIGO (IX-TL) TO IT-LINHA (IX-IT)
168400         MOVE WS-DE-CANDIDATA   TO IT-ORIGEM (IX-IT)
168500         MOVE WS-PARA-CANDIDATA TO IT-DESTINO (IX-IT)
168600         MOVE WS-HORA-ATUAL-SEG TO IT-PARTIDA (IX-IT)
168700         COMPUTE IT-CHEGADA (IX-IT) =
168800                 WS-HORA-ATUAL-SEG + TT-TEMPO (IX-TT)
168900         COMPUTE IT-DURACAO (IX-IT) =
169000                 IT-CHEGADA (IX-IT) - IT-PARTIDA (IX-IT)
169100         MOVE IT-CHEGADA (IX-IT) TO WS-HORA-ATUAL-SEG
169200         IF IT-CHEGADA (IX-IT) GREATER 86399
169300             MOVE 'S'          TO WS-ITIN-INVALIDO
169400             MOVE ZERO         TO IT-QTD.
169500 
169600 010-06-FIM.                 EXIT.
169700 
169800*================================================================*
169900 011-00-CALCULAR-A-PE        SECTION.
170000*================================================================*
170100*    OPCAO 3 - SEMPRE RETORNA UM UNICO TRAJETO DE UMA UNICA
170200*    PERNA "A PIE". SE HOUVER TRECHO CADASTRADO ENTRE AS DUAS
170300*    PARADAS (EM QUALQUER SENTIDO), USA O TEMPO CADASTRADO;
170400*    SENAO, ESTIMA PELA DISTANCIA EM LINHA RETA (REQ.0640/04).
170500*
170600     MOVE ZERO                TO IT-QTD.
170700     MOVE 'N'                 TO WS-ACHOU-TRECHO-A-PE.
170800 
170900     PERFORM 011-01-PROCURAR-TRECHO-A-PE
171000         VARYING IX-TT FROM 1 BY 1
171100         UNTIL IX-TT > TT-QTD OR WS-TEM-TRECHO-A-PE.
171200 
171300     IF WS-TEM-TRECHO-A-PE
171400         SET IX-TT DOWN BY 1
171500         MOVE TT-TEMPO (IX-TT) TO WS-EDGE-TEMPO
171600     ELSE
171700         PERFORM 011-02-ESTIMAR-DISTANCIA-A-PE.
171800 
171900     PERFORM 011-03-MONTAR-PERNA-A-PE.
172000 
172100 011-00-FIM.                 EXIT.
172200 
172300*================================================================*
172400 011-01-PROCURAR-TRECHO-A-PE SECTION.
172500*================================================================*
172600     IF TT-TIPO (IX-TT) EQUAL 2
172700         IF (TT-DE (IX-TT) EQUAL CON-ORIGEM AND
172800                 TT-PARA (IX-TT) EQUAL CON-DESTINO)
172900             OR (TT-DE (IX-TT) EQUAL CON-DESTINO AND
173000                 TT-PARA (IX-TT) EQUAL CON-ORIGEM)
173100             MOVE 'S'         TO WS-ACHOU-TRECHO-A-PE.
173200 
173300 011-01-FIM.                 EXIT.
173400 
173500*================================================================*
173600 011-02-ESTIMAR-DISTANCIA-A-PE SECTION.
173700*================================================================*
173800*    DISTANCIA (METROS) = 111120 * RAIZ((DLAT)**2 +
173900*    (DLON*COS(LAT))**2). RAIZ E COSSENO POR ROTINA PROPRIA -
174000*    VIDE 011-04/011-05 (COMPILADOR ANTIGO SEM FUNCTION SQRT).
174100*
174200     COMPUTE WS-DELTA-LAT = TP-LATITUDE (WS-IX-DESTINO)
174300                           - TP-LATITUDE (WS-IX-ORIGEM).
174400     COMPUTE WS-DELTA-LON = TP-LONGITUDE (WS-IX-DESTINO)
174500                           - TP-LONGITUDE (WS-IX-ORIGEM).
174600     COMPUTE WS-LAT-RADIANOS ROUNDED =
174700             TP-LATITUDE (WS-IX-ORIGEM) * 0.017453293.
174800 
174900     PERFORM 011-04-COSSENO-TAYLOR.
175000 
175100     COMPUTE WS-DELTA-LON-AJUST ROUNDED =
175200             WS-DELTA-LON * WS-COSSENO-LAT.
175300     COMPUTE WS-RADICANDO ROUNDED =
175400             (WS-DELTA-LAT * WS-DELTA-LAT)
175500           + (WS-DELTA-LON-AJUST * WS-DELTA-LON-AJUST).
175600 
175700     PERFORM 011-05-RAIZ-NEWTON.
175800 
175900     COMPUTE WS-DISTANCIA-METROS ROUNDED = 111120 * WS-RAIZ.
176000     COMPUTE WS-EDGE-TEMPO ROUNDED =
176100             WS-DISTANCIA-METROS / 1.39.
176200 
176300 011-02-FIM.                 EXIT.
176400 
176500*================================================================*
176600 011-04-COSSENO-TAYLOR       SECTION.
176700*================================================================*
176800*    SERIE DE TAYLOR DE COS(X) EM TORNO DE ZERO, 6 TERMOS -
176900*    PRECISAO SUFICIENTE PARA X (RADIANOS DE LATITUDE) NA FAIXA
177000*    DE OPERACAO DA REDE (REQ.0640/04).
177100*
177200     MOVE 1                   TO WS-COSSENO-LAT.
177300     MOVE 1                   TO WS-TERMO-TAYLOR.
177400     MOVE ZERO                TO WS-CONT-TAYLOR.
177500 
177600     PERFORM 011-04-1-TERMO-COSSENO
177700         VARYING WS-CONT-TAYLOR FROM 1 BY 1
177800         UNTIL WS-CONT-TAYLOR > 6.
177900 
178000 011-04-FIM.                 EXIT.
178100 
178200*================================================================*
178300 011-04-1-TERMO-COSSENO      SECTION.
178400*================================================================*
178500     COMPUTE WS-TERMO-TAYLOR ROUNDED =
178600             (WS-TERMO-TAYLOR * WS-LAT-RADIANOS
178700                              * WS-LAT-RADIANOS * -1)
178800           / ((2 * WS-CONT-TAYLOR - 1) * (2 * WS-CONT-TAYLOR)).
178900     ADD WS-TERMO-TAYLOR      TO WS-COSSENO-LAT.
179000 
179100 011-04-1-FIM.                EXIT.
179200 
179300*================================================================*
179400 011-05-RAIZ-NEWTON          SECTION.
179500*================================================================*
179600*    RAIZ QUADRADA POR NEWTON-RAPHSON, 12 ITERACOES (COMPILADOR
179700*    ANTIGO SEM FUNCTION SQRT - REQ.0640/04).
179800*
179900     IF WS-RADICANDO EQUAL ZERO
180000         MOVE ZERO             TO WS-RAIZ
180100     ELSE
180200         MOVE WS-RADICANDO     TO WS-RAIZ
180300         MOVE ZERO             TO WS-CONT-NEWTON
180400         PERFORM 011-05-1-ITERAR-NEWTON
180500             VARYING WS-CONT-NEWTON FROM 1 BY 1
180600             UNTIL WS-CONT-NEWTON > 12.
180700 
180800 011-05-FIM.                 EXIT.
180900 
181000*================================================================*
181100 011-05-1-ITERAR-NEWTON      SECTION.
181200*================================================================*
181300     MOVE WS-RAIZ              TO WS-APROX-ANTERIOR.
181400     COMPUTE WS-RAIZ ROUNDED =
181500             (WS-APROX-ANTERIOR
181600                 + (WS-RADICANDO / WS-APROX-ANTERIOR)) / 2.
181700 
181800 011-05-1-FIM.                EXIT.
181900 
182000*================================================================*
182100 011-03-MONTAR-PERNA-A-PE    SECTION.
182200*================================================================*
182300     ADD 1                     TO IT-QTD.
182400     SET IX-IT TO IT-QTD.
182500 
182600     MOVE 'A PIE '             TO IT-LINHA (IX-IT).
182700     MOVE CON-ORIGEM           TO IT-ORIGEM (IX-IT).
182800     MOVE CON-DESTINO          TO IT-DESTINO (IX-IT).
182900     MOVE WS-CONSULTA-HORA-SEG TO IT-PARTIDA (IX-IT).
183000     COMPUTE IT-CHEGADA (IX-IT) =
183100             WS-CONSULTA-HORA-SEG + WS-EDGE-TEMPO.
183200     COMPUTE IT-DURACAO (IX-IT) =
183300             IT-CHEGADA (IX-IT) - IT-PARTIDA (IX-IT).
183400 
183500     IF IT-CHEGADA (IX-IT) GREATER 86399
183600         MOVE ZERO             TO IT-QTD.
183700 
183800 011-03-FIM.                 EXIT.
183900 
184000*================================================================*
184100 012-00-TESTAR-QUEBRA        SECTION.
184200*================================================================*
184300*    CHAMADA ANTES DE CADA LINHA DE DETALHE DO RELATORIO. QUANDO
184400*    A PAGINA ESTOURA, REIMPRIME O CABECALHO (REQ.0335/91).
184500*
184600     IF ACUM-LINHAS GREATER 56
184700         PERFORM 007-00-IMPRIMIR-CABECALHO-PAGINA.
184800 
184900 012-00-FIM.                 EXIT.
185000 
185100*================================================================*
185200 012-01-IMPRIMIR-CAB-CONSULTA SECTION.
185300*================================================================*
185400     PERFORM 012-00-TESTAR-QUEBRA.
185500 
185600     MOVE FS-GRAVACAO         TO FS-OPERACAO.
185700     MOVE ACUM-CONSULTAS-LIDAS TO CAB010-SEQ.
185800     MOVE CON-ORIGEM          TO CAB010-ORIGEM.
185900     MOVE CON-DESTINO         TO CAB010-DESTINO.
186000     MOVE CON-DIA             TO CAB010-DIA.
186100     MOVE CON-HH              TO CAB010-HH.
186200     MOVE CON-MM              TO CAB010-MM.
186300 
186400     WRITE REG-RELATO         FROM CAB010-CONSULTA AFTER 2.
186500     PERFORM 001-07-FS-RELATO.
186600     ADD 2                    TO ACUM-LINHAS.
186700 
186800 012-01-FIM.                 EXIT.
186900 
187000*================================================================*
187100 012-02-IMPRIMIR-REJEITADA   SECTION.
187200*================================================================*
187300     PERFORM 012-00-TESTAR-QUEBRA.
187400 
187500     MOVE FS-GRAVACAO         TO FS-OPERACAO.
187600     WRITE REG-RELATO         FROM CAB010-REJEITADA AFTER 2.
187700     PERFORM 001-07-FS-RELATO.
187800     ADD 2                    TO ACUM-LINHAS.
187900 
188000 012-02-FIM.                 EXIT.
188100 
188200*================================================================*
188300 012-03-IMPRIMIR-BLOCO-OPCAO SECTION.
188400*================================================================*
188500     PERFORM 012-04-IMPRIMIR-CABECALHO-OPCAO.
188600 
188700     IF IT-QTD GREATER ZERO
188800         PERFORM 012-05-IMPRIMIR-PERNAS
188900             VARYING IX-IT FROM 1 BY 1
189000             UNTIL IX-IT > IT-QTD
189100         SET IX-IT TO IT-QTD
189200         COMPUTE WS-TOTAL-ITINERARIO =
189300                 IT-CHEGADA (IX-IT) - IT-PARTIDA (1)
189400         PERFORM 012-07-IMPRIMIR-TOTAL-ITIN
189500         PERFORM 012-09-CONTAR-ITINERARIO
189600     ELSE
189700         PERFORM 012-08-IMPRIMIR-INDISPONIVEL.
189800 
189900 012-03-FIM.                 EXIT.
190000 
190100*================================================================*
190200 012-04-IMPRIMIR-CABECALHO-OPCAO SECTION.
190300*================================================================*
190400     PERFORM 012-00-TESTAR-QUEBRA.
190500     MOVE FS-GRAVACAO         TO FS-OPERACAO.
190600 
190700     IF WS-OPCAO-ATUAL EQUAL 1
190800         WRITE REG-RELATO     FROM CAB011-OPCAO1 AFTER 1
190900     ELSE IF WS-OPCAO-ATUAL EQUAL 2
191000         WRITE REG-RELATO     FROM CAB012-OPCAO2 AFTER 1
191100     ELSE
191200         WRITE REG-RELATO     FROM CAB013-OPCAO3 AFTER 1.
191300 
191400     PERFORM 001-07-FS-RELATO.
191500     ADD 1                    TO ACUM-LINHAS.
191600 
191700 012-04-FIM.                 EXIT.
191800 
191900*================================================================*
192000 012-05-IMPRIMIR-PERNAS      SECTION.
192100*================================================================*
192200     PERFORM 012-00-TESTAR-QUEBRA.
192300     MOVE FS-GRAVACAO         TO FS-OPERACAO.
192400 
192500     MOVE IT-LINHA (IX-IT)    TO DET010-LINHA.
192600     MOVE IT-ORIGEM (IX-IT)   TO DET010-ORIGEM.
192700     MOVE IT-DESTINO (IX-IT)  TO DET010-DESTINO.
192800 
192900     MOVE IT-PARTIDA (IX-IT)  TO WS-CONV-SEG.
193000     PERFORM 953-00-SEGUNDOS-PARA-HORA.
193100     MOVE WS-CONV-HH          TO DET010-DEP-HH.
193200     MOVE WS-CONV-MM          TO DET010-DEP-MM.
193300     MOVE WS-CONV-SS          TO DET010-DEP-SS.
193400 
193500     MOVE IT-CHEGADA (IX-IT)  TO WS-CONV-SEG.
193600     PERFORM 953-00-SEGUNDOS-PARA-HORA.
193700     MOVE WS-CONV-HH          TO DET010-CHE-HH.
193800     MOVE WS-CONV-MM          TO DET010-CHE-MM.
193900     MOVE WS-CONV-SS          TO DET010-CHE-SS.
194000 
194100     DIVIDE IT-DURACAO (IX-IT) BY 60 GIVING WS-DUR-MIN
194200         REMAINDER WS-DUR-SEG.
194300     MOVE WS-DUR-MIN          TO DET010-MIN.
194400     MOVE WS-DUR-SEG          TO DET010-SEG.
194500 
194600     WRITE REG-RELATO         FROM DET010-PERNA AFTER 1.
194700     PERFORM 001-07-FS-RELATO.
194800     ADD 1                    TO ACUM-LINHAS.
194900 
195000 012-05-FIM.                 EXIT.
195100 
195200*================================================================*
195300 012-07-IMPRIMIR-TOTAL-ITIN  SECTION.
195400*================================================================*
195500     PERFORM 012-00-TESTAR-QUEBRA.
195600     MOVE FS-GRAVACAO         TO FS-OPERACAO.
195700 
195800     DIVIDE WS-TOTAL-ITINERARIO BY 60 GIVING WS-DUR-MIN
195900         REMAINDER WS-DUR-SEG.
196000     MOVE WS-DUR-MIN          TO TOT010-MIN.
196100     MOVE WS-DUR-SEG          TO TOT010-SEG.
196200 
196300     WRITE REG-RELATO         FROM TOT010-TOTAL-ITIN AFTER 1.
196400     PERFORM 001-07-FS-RELATO.
196500     ADD 1                    TO ACUM-LINHAS.
196600 
196700 012-07-FIM.                 EXIT.
196800 
196900*================================================================*
197000 012-08-IMPRIMIR-INDISPONIVEL SECTION.
197100*================================================================*
197200     PERFORM 012-00-TESTAR-QUEBRA.
197300     MOVE FS-GRAVACAO         TO FS-OPERACAO.
197400 
197500     WRITE REG-RELATO         FROM DET011-INDISPONIVEL AFTER 1.
197600     PERFORM 001-07-FS-RELATO.
197700     ADD 1                    TO ACUM-LINHAS.
197800 
197900 012-08-FIM.                 EXIT.
198000 
198100*================================================================*
198200 012-09-CONTAR-ITINERARIO    SECTION.
198300*================================================================*
198400     IF WS-OPCAO-ATUAL EQUAL 1
198500         ADD 1                TO ACUM-ITIN-MAIS-RAPIDO
198600     ELSE IF WS-OPCAO-ATUAL EQUAL 2
198700         ADD 1                TO ACUM-ITIN-LINHA-DIRETA
198800     ELSE
198900         ADD 1                TO ACUM-ITIN-A-PE.
199000 
199100 012-09-FIM.                 EXIT.
199200 
199300*================================================================*
199400 013-00-IMPRIMIR-TOTAIS      SECTION.
199500*================================================================*
199600*    BLOCO DE TOTAIS DE CONTROLE, IMPRESSO AO FINAL DO RELATORIO
199700*    (REQ.0370/92). PERMITE CONFERIR NA OPERACAO QUE OS ARQUIVOS
199800*    DE ENTRADA FORAM LIDOS POR INTEIRO.
199900*
200000     MOVE TP-QTD               TO ACUM-QTD-PARADAS.
200100     MOVE TT-QTD               TO ACUM-QTD-TRECHOS.
200200     MOVE TL-QTD               TO ACUM-QTD-LINHAS.
200300 
200400     PERFORM 012-00-TESTAR-QUEBRA.
200500     MOVE FS-GRAVACAO          TO FS-OPERACAO.
200600     WRITE REG-RELATO          FROM TOT020-TITULO AFTER 2.
200700     PERFORM 001-07-FS-RELATO.
200800     ADD 2                     TO ACUM-LINHAS.
200900 
201000     PERFORM 012-00-TESTAR-QUEBRA.
201100     MOVE FS-GRAVACAO          TO FS-OPERACAO.
201200     MOVE ACUM-QTD-PARADAS     TO TOT021-QTD.
201300     MOVE ACUM-ADVERT-PARADAS  TO TOT021-ADV.
201400     WRITE REG-RELATO          FROM TOT021-PARADAS AFTER 1.
201500     PERFORM 001-07-FS-RELATO.
201600     ADD 1                     TO ACUM-LINHAS.
201700 
201800     PERFORM 012-00-TESTAR-QUEBRA.
201900     MOVE FS-GRAVACAO          TO FS-OPERACAO.
202000     MOVE ACUM-QTD-TRECHOS     TO TOT022-QTD.
202100     MOVE ACUM-ADVERT-TRECHOS  TO TOT022-ADV.
202200     WRITE REG-RELATO          FROM TOT022-TRECHOS AFTER 1.
202300     PERFORM 001-07-FS-RELATO.
202400     ADD 1                     TO ACUM-LINHAS.
202500 
202600     PERFORM 012-00-TESTAR-QUEBRA.
202700     MOVE FS-GRAVACAO          TO FS-OPERACAO.
202800     MOVE ACUM-QTD-LINHAS      TO TOT023-QTD.
202900     MOVE ACUM-QTD-FREQ        TO TOT023-FRQ.
203000     WRITE REG-RELATO          FROM TOT023-LINHAS AFTER 1.
203100     PERFORM 001-07-FS-RELATO.
203200     ADD 1                     TO ACUM-LINHAS.
203300 
203400     PERFORM 012-00-TESTAR-QUEBRA.
203500     MOVE FS-GRAVACAO          TO FS-OPERACAO.
203600     MOVE ACUM-CONSULTAS-LIDAS TO TOT024-QTD.
203700     MOVE ACUM-CONSULTAS-REJEIT
203800                               TO TOT024-REJ.
203900     WRITE REG-RELATO          FROM TOT024-CONSULTAS AFTER 1.
204000     PERFORM 001-07-FS-RELATO.
204100     ADD 1                     TO ACUM-LINHAS.
204200 
204300     PERFORM 012-00-TESTAR-QUEBRA.
204400     MOVE FS-GRAVACAO          TO FS-OPERACAO.
204500     MOVE ACUM-ITIN-MAIS-RAPIDO
204600                               TO TOT025-RAPIDO.
204700     MOVE ACUM-ITIN-LINHA-DIRETA
204800                               TO TOT025-DIRETO.
204900     MOVE ACUM-ITIN-A-PE       TO TOT025-A-PE.
205000     WRITE REG-RELATO          FROM TOT025-ITINERARIOS AFTER 1.
205100     PERFORM 001-07-FS-RELATO.
205200     ADD 1                     TO ACUM-LINHAS.
205300 
205400 013-00-FIM.                 EXIT.
205500 
205600*================================================================*
205700 014-00-FECHAR-ARQUIVOS      SECTION.
205800*================================================================*
205900     MOVE FS-FECHAMENTO       TO FS-OPERACAO.
206000     CLOSE PARADAS
206100           TRECHOS
206200           LINHAS
206300           FREQS
206400           CONSULTA
206500           RELATO.
206600     PERFORM 001-01-TESTAR-FS.
206700 
206800 014-00-FIM.                 EXIT.
206900 
207000*================================================================*
207100 900-00-ERRO                 SECTION.
207200*================================================================*
207300*    ROTINA UNICA DE ABORTO POR ERRO DE FILE STATUS, CHAMADA
207400*    PELAS ROTINAS 001-0X. MANTIDA NO FORMATO DO PROGRAMA
207500*    ORIGINAL PU8EXE10 (REQ.0147/89).
207600*
207700     DISPLAY '* ERRO ' FS-OPERACAO ' DO ARQUIVO ' FS-ARQUIVO.
207800     DISPLAY '* FILE STATUS = ' FS-COD-STATUS.
207900     DISPLAY '* PROGRAMA ENCERRADO'.
208000     STOP RUN.
208100 
208200 900-00-FIM.                 EXIT.
208300 
208400*================================================================*
208500 950-00-PROCURAR-PARADA      SECTION.
208600*================================================================*
208700*    LOCALIZA NA TABELA DE PARADAS O CODIGO EM WS-CODIGO-
208800*    PROCURADO. RETORNA WS-FOI-ACHADO E O INDICE EM WS-IX-P.
208900*
209000     MOVE 'N'                 TO WS-ACHOU.
209100 
209200     PERFORM 950-01-COMPARAR-PARADA
209300         VARYING IX-TP FROM 1 BY 1
209400         UNTIL IX-TP > TP-QTD OR WS-FOI-ACHADO.
209500 
209600     IF WS-FOI-ACHADO
209700         SET IX-TP DOWN BY 1
209800         SET WS-IX-P TO IX-TP.
209900 
210000 950-00-FIM.                 EXIT.
210100 
210200*================================================================*
210300 950-01-COMPARAR-PARADA      SECTION.
210400*================================================================*
210500     IF TP-CODIGO (IX-TP) EQUAL WS-CODIGO-PROCURADO
210600         MOVE 'S'             TO WS-ACHOU.
210700 
210800 950-01-FIM.                 EXIT.
210900 
211000*================================================================*
211100 952-00-HORA-PARA-SEGUNDOS   SECTION.
211200*================================================================*
211300*    CONVERTE WS-CONV-HH/MM/SS EM SEGUNDOS DECORRIDOS DESDE
211400*    00:00:00, EM WS-CONV-SEG (REQ.0298/90).
211500*
211600     COMPUTE WS-CONV-SEG = (WS-CONV-HH * 3600)
211700                          + (WS-CONV-MM * 60)
211800                          + WS-CONV-SS.
211900 
212000 952-00-FIM.                 EXIT.
212100 
212200*================================================================*
212300 953-00-SEGUNDOS-PARA-HORA   SECTION.
212400*================================================================*
212500*    OPERACAO INVERSA DA 952-00: DECOMPOE WS-CONV-SEG EM
212600*    WS-CONV-HH/MM/SS.
212700*
212800     DIVIDE WS-CONV-SEG BY 3600 GIVING WS-CONV-HH
212900         REMAINDER WS-CONV-SEG.
213000     DIVIDE WS-CONV-SEG BY 60 GIVING WS-CONV-MM
213100         REMAINDER WS-CONV-SS.
213200 
213300 953-00-FIM.                 EXIT.
213400 
213500*================================================================*
213600 954-00-PROXIMA-PARTIDA      SECTION.
213700*================================================================*
213800*    PROXIMO HORARIO DE SAIDA DA LINHA IX-TL, NO DIA CORRENTE DA
213900*    CONSULTA, A PARTIR DE WS-REF-HORA-SEG (INCLUSIVE). SE A
214000*    LINHA NAO TIVER SAIDA NAQUELE DIA A PARTIR DAQUELE HORARIO,
214100*    O EMBARQUE NAO ESTA DISPONIVEL (REQ.0298/90).
214200*
214300     MOVE 'N'                  TO WS-ACHOU-PARTIDA.
214400     MOVE 999999                TO WS-MELHOR-DIST.
214500 
214600     PERFORM 954-01-AVALIAR-FREQ
214700         VARYING IX-TLF FROM 1 BY 1
214800         UNTIL IX-TLF > TL-QTD-FREQ (IX-TL).
214900 
215000     IF WS-MELHOR-DIST NOT EQUAL 999999
215100         MOVE WS-MELHOR-DIST    TO WS-PROXIMA-PARTIDA-SEG
215200         MOVE 'S'               TO WS-ACHOU-PARTIDA.
215300 
215400 954-00-FIM.                 EXIT.
215500 
215600*================================================================*
215700 954-01-AVALIAR-FREQ         SECTION.
215800*================================================================*
215900     IF TLF-DIA (IX-TL IX-TLF) EQUAL WS-CONSULTA-DIA
216000         IF TLF-HORA (IX-TL IX-TLF) NOT LESS WS-REF-HORA-SEG
216100             IF TLF-HORA (IX-TL IX-TLF) LESS WS-MELHOR-DIST
216200                 MOVE TLF-HORA (IX-TL IX-TLF)
216300                               TO WS-MELHOR-DIST.
216400 
216500 954-01-FIM.                 EXIT.
